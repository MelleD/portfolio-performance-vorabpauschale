000010*
000020*****************************************************************
000030*                                                                *
000040*        Vap / Cost / Tax / Portfolio-Value Calculator          *
000050*                                                                *
000060*****************************************************************
000070*
000080 identification          division.
000090*================================
000100*
000110 program-id.       VPCALC.
000120**
000130    Author.           R. Lindemann, 28/03/1988.
000140**
000150    Installation.     Nordkapital Anlage-Verwaltung GmbH.
000160**
000170    Date-Written.     28/03/1988.
000180**
000190    Date-Compiled.
000200**
000210    Security.         Copyright (C) 1988 - 2026 & later,
000220                      Nordkapital Anlage-Verwaltung GmbH.
000230                      For internal use within NAV tax reporting only.
000240**
000250    Remarks.          Vap / Cost / Tax / Portfolio-Value calculator.
000260                      Called once per unsold lot by Vp030 (summary
000270                      report) and Vp040 (detail report) - both pass
000280                      the lot's own Vap metadata years on
000290                      Vp-Year-Table and get back the prorated Vap per
000300                      year, cost, tax and net-value figures for that
000310                      lot.  Vc-Cum-Taxable-Gain is carried by the
000320                      caller across the lots of one security so the
000330                      loss-offset rule sees the running total.
000340**
000350    Called Modules.   None.
000360**
000370    Files used :
000380                      None - pure calculation module.
000390**
000400    Error messages used.
000410 Program specific:
000420                      VC001, VC002.
000430**
000440*************************************************************************
000450* Changes:
000460* 28/03/1988 rl - 1.0.00 Created.
000470* 11/09/1990 rl -     .1 Kest factor widened to carry church tax, was
000480*                        hard coded to the base rate only.
000490* 09/10/1994 rl -     .2 Vap proration now follows Vp-Year-Table out to
000500*                        16 years, matching the widened Vpyrtab layout.
000510* 14/02/1998 rl -     .3 Y2K - Vc-Lot-Purchase-Year already 4 digit, no
000520*                        change needed.
000530* 19/06/2000 rl -     .4 Tax ratio now forced to zero when gross value
000540*                        is zero, previously divided by zero and abended
000550*                        on a lot with Vc-Has-Price = "N" passed by
000560*                        mistake from a test run.
000570* 14/07/2003 rl -     .5 Split the Vap year table per CR95/441 into
000580*                        metadata value in / lot value out - see
000590*                        Vpyrtab changes of the same date.
000600* 03/09/2004 rl -     .6 Kest factor now sanity checked, whole part
000610*                        must be zero - previously an out of range
000620*                        church tax rate could drive the factor over
000630*                        1 and overstate tax, see VC002.
000640* 22/04/07 rl -     .7 Revision request 519 - end of run was coded
000650*                        goback, wrong verb for a called module and
000660*                        never caught because Vp030/Vp040 never
000670*                        looped back in to re-use it.  Changed to
000680*                        exit program per the common-module std.
000690*  23/04/07 rl -     .8 Revision request 520 - wrote up the Kest
000700*                        factor maths, the year proration loop and
000710*                        the loss-offset carry inline, no logic
000720*                        changed.
000730*  14/05/07 rl -     .9 Revision request 533 - Cc100 renamed from
000740*                        Apply-Tfs to Calc-Kest-Factor, it has
000750*                        never applied the Tfs exemption - that
000760*                        happens in Cc400 against the gain.  Name
000770*                        only, no logic changed.
000780*
000790*************************************************************************
000800*
000810 environment             division.
000820*================================
000830*
000840 configuration           section.
000850 source-computer.        NAV-3090.
000860 object-computer.        NAV-3090.
000870 special-names.
000880    class Vc-Price-Valid is "Y" "N".
000890*
000900 data                    division.
000910*================================
000920*
000930 working-storage section.
000940*-----------------------
000950 77  Prog-Name               pic x(17) value "VPCALC  (1.0.09)".
000960*
000970 01  WS-Data.
000980*> Working figures for one call - nothing here survives past the
000990*> Exit Program below, the caller's own Ws-Swap-Entry/summary row
001000*> is what carries a lot's result forward from here.
001010     03  WS-Proportion        pic S9v9(4)    comp-3.
001020     03  WS-Purchase-Month    pic 99         binary.
001030     03  WS-Purchase-Year     pic 9(4)       binary.
001040     03  WS-Sum-Vap-Per-Share pic S9(7)v9(4) comp-3.
001050     03  WS-Remaining-Loss    pic S9(9)v99   comp-3.
001060     03  Filler               pic x(4).
001070*
001080 01  WS-Kest-Rate.
001090*> Base rate plus Soli is fixed; the church-tax leg is the only part
001100*> that varies call to call, folded into Ws-Kest-Factor by Cc100.
001110     03  WS-Kest-Base         pic 9v9(6)     value 0.250000.
001120     03  WS-Soli-Rate         pic 9v9(6)     value 0.055000.
001130     03  WS-Kest-Factor       pic 9v9(6).
001140     03  WS-Kest-Broken redefines WS-Kest-Factor.
001150         05  WS-Kest-Whole    pic 9.
001160         05  WS-Kest-Decimal  pic 9(6).
001170     03  Filler               pic x(4).
001180*
001190 01  Error-Messages.
001200*> Displayed, not fatal - a bad church-tax rate gets reset to zero
001210*> and an overstated Kest factor gets capped, the lot's figures
001220*> still come back to the caller either way.
001230     03  VC001           pic x(46) value
001240         "VC001 Church tax rate not a fraction - reset ".
001250     03  VC002           pic x(46) value
001260         "VC002 Kest factor >= 1 - rates bad, capped   ".
001270     03  Filler          pic x(4).
001280*
001290 linkage section.
001300*---------------
001310 01  Vpcalc-Linkage.
001320     03  Vc-Lot-Purchase-Date   pic 9(8).
001330     03  Vc-Lot-Purchase-Broken redefines Vc-Lot-Purchase-Date.
001340         05  Vc-Lot-Purch-Ccyy  pic 9(4).
001350         05  Vc-Lot-Purch-Mm    pic 9(2).
001360         05  Vc-Lot-Purch-Dd    pic 9(2).
001370     03  Vc-Lot-Unsold-Shares   pic S9(7)v9(4) comp-3.
001380     03  Vc-Lot-Cost-Per-Share  pic S9(7)v9(4) comp-3.
001390     03  Vc-Tfs-Percent         pic 9(3).
001400     03  Vc-Church-Tax-Rate     pic 9v9(6).
001410     03  Vc-Church-Tax-Broken redefines Vc-Church-Tax-Rate.
001420         05  Vc-Church-Tax-Whole   pic 9.
001430         05  Vc-Church-Tax-Decimal pic 9(6).
001440     03  Vc-Curr-Price          pic S9(7)v9(4) comp-3.
001450     03  Vc-Has-Price           pic x.
001460     03  Vc-Cum-Taxable-Gain    pic S9(9)v99   comp-3.
001470     03  Vc-Result.
001480         05  Vc-Total-Vap-Per-Share pic S9(7)v9(4) comp-3.
001490         05  Vc-Acquisition-Price   pic S9(7)v9(4) comp-3.
001500         05  Vc-Gross-Value         pic S9(9)v99   comp-3.
001510         05  Vc-Gross-Gain          pic S9(9)v99   comp-3.
001520         05  Vc-Taxable-Gain        pic S9(9)v99   comp-3.
001530         05  Vc-Gain-To-Tax         pic S9(9)v99   comp-3.
001540         05  Vc-Tax-Amount          pic S9(9)v99   comp-3.
001550         05  Vc-Net-Value           pic S9(9)v99   comp-3.
001560         05  Vc-Tax-Ratio           pic S9v9(4)    comp-3.
001570     03  Filler                 pic x(4).
001580*> Vp-Year-Table is the shared layout of Vpyrtab.cob - one row per
001590*> Vap metadata year for the security the calling lot belongs to,
001600*> entries/values filled in by the caller, Yr-Lot-Vap-Per-Share
001610*> filled in here by CC200.
001620 copy "vpyrtab.cob".
001630*
001640 procedure division using Vpcalc-Linkage VP-Year-Table.
001650*======================================================
001660*
001670     if       Vc-Has-Price is not Vc-Price-Valid
001680              move     "N" to Vc-Has-Price.
001690     if       Vc-Church-Tax-Whole not = zero
001700              display  VC001
001710              move     zero to Vc-Church-Tax-Rate.
001720     move     zero to Vc-Total-Vap-Per-Share
001730                       Vc-Gross-Value
001740                       Vc-Gross-Gain
001750                       Vc-Taxable-Gain
001760                       Vc-Gain-To-Tax
001770                       Vc-Tax-Amount
001780                       Vc-Net-Value
001790                       Vc-Tax-Ratio.
001800     perform  CC100-Calc-Kest-Factor thru CC100-Exit.
001810     perform  CC200-Calc-Vap-List    thru CC200-Exit.
001820     perform  CC300-Calc-Cost        thru CC300-Exit.
001830     perform  CC400-Calc-Tax         thru CC400-Exit.
001840     perform  CC500-Calc-Portfolio-Value thru CC500-Exit.
001850*> Vpcalc is a CALLed module, not a job step in its own right - it
001860*> must hand control back to Vp030/Vp040 with exit program, the
001870*> way every common module under this directory does.  Goback is
001880*> for the batch driver that owns the step, never for a common
001890*> subprogram it calls.
001900     exit program.
001910*
001920 CC100-Calc-Kest-Factor         section.
001930****************************************
001940*> Kest factor = 0.25 x (1 + Soli + church-tax-rate).  Recomputed on
001950*> every call - the church tax rate can differ lot to lot when a
001960*> depot changes owner (and owner's confession) mid year.  This is
001970*> the withholding-tax rate only - the Tfs exemption percentage is
001980*> applied separately, down in Cc400, against the gain itself.
001990*
002000     compute  WS-Kest-Factor rounded =
002010              WS-Kest-Base * (1 + WS-Soli-Rate + Vc-Church-Tax-Rate).
002020     if       WS-Kest-Whole not = zero
002030              display  VC002
002040              move     0.999999 to WS-Kest-Factor.
002050*
002060 CC100-Exit.  exit section.
002070*
002080 CC200-Calc-Vap-List            section.
002090****************************************
002100*> For each metadata year on Vp-Year-Table at or after the lot's
002110*> purchase year, fill in Yr-Lot-Vap-Per-Share: full value for a
002120*> later year, prorated (13-purchase month)/12 for the purchase
002130*> year itself.  Only a positive result is kept - years before the
002140*> purchase year, or a zero/negative metadata value, yield nothing.
002150*
002160     move     Vc-Lot-Purch-Ccyy to WS-Purchase-Year.
002170     move     Vc-Lot-Purch-Mm   to WS-Purchase-Month.
002180     move     zero to WS-Sum-Vap-Per-Share.
002190     set      Yr-Idx to 1.
002200     perform  CC210-Prorate-One-Year thru CC210-Exit
002210              until Yr-Idx > Yr-Entries-Used.
002220     move     WS-Sum-Vap-Per-Share to Vc-Total-Vap-Per-Share.
002230*
002240 CC200-Exit.  exit section.
002250*
002260 CC210-Prorate-One-Year         section.
002270****************************************
002280*
002290     move     zero to Yr-Lot-Vap-Per-Share (Yr-Idx).
002300     if       Yr-Value (Yr-Idx) >= WS-Purchase-Year
002310              if       Yr-Value (Yr-Idx) = WS-Purchase-Year
002320                       compute  WS-Proportion rounded =
002330                                (13 - WS-Purchase-Month) / 12
002340              else
002350                       move     1 to WS-Proportion
002360              end-if
002370              compute  Yr-Lot-Vap-Per-Share (Yr-Idx) rounded =
002380                       WS-Proportion * Yr-Md-Vap-Per-Share (Yr-Idx)
002390              if       Yr-Lot-Vap-Per-Share (Yr-Idx) > zero
002400                       add      Yr-Lot-Vap-Per-Share (Yr-Idx)
002410                                to WS-Sum-Vap-Per-Share
002420              else
002430                       move     zero to Yr-Lot-Vap-Per-Share (Yr-Idx)
002440              end-if
002450     end-if.
002460     set      Yr-Idx up by 1.
002470*
002480 CC210-Exit.  exit section.
002490*
002500 CC300-Calc-Cost                section.
002510****************************************
002520*> Acquisition price incl. Vap = cost/share + total Vap/share.  Gross
002530*> gain/value only meaningful when the security carries a current
002540*> price - left at zero otherwise (Vc-Has-Price = "N").
002550*
002560     add      Vc-Lot-Cost-Per-Share Vc-Total-Vap-Per-Share
002570              giving   Vc-Acquisition-Price.
002580     if       Vc-Has-Price = "Y"
002590              compute  Vc-Gross-Value rounded =
002600                       Vc-Curr-Price * Vc-Lot-Unsold-Shares
002610              compute  Vc-Gross-Gain  rounded =
002620                       (Vc-Curr-Price - Vc-Acquisition-Price) *
002630                       Vc-Lot-Unsold-Shares
002640     end-if.
002650*
002660 CC300-Exit.  exit section.
002670*
002680 CC400-Calc-Tax                 section.
002690****************************************
002700*> Tfs exemption is applied here, against the gross gain, not up in
002710*> Cc100 - Cc100 only derives the withholding rate.  Taxable gain
002720*> after Tfs, then loss offset against the running Vc-Cum-Taxable-
002730*> Gain carried in by the caller (per security).
002740*
002750     if       Vc-Tfs-Percent > zero
002760              compute  Vc-Taxable-Gain rounded =
002770                       Vc-Gross-Gain * (100 - Vc-Tfs-Percent) / 100
002780     else
002790              move     Vc-Gross-Gain to Vc-Taxable-Gain
002800     end-if.
002810     if       Vc-Cum-Taxable-Gain > zero
002820              if       Vc-Taxable-Gain > zero
002830                       move     Vc-Taxable-Gain to Vc-Gain-To-Tax
002840              else
002850                       move     zero to Vc-Gain-To-Tax
002860              end-if
002870     else
002880              compute  WS-Remaining-Loss = Vc-Cum-Taxable-Gain * -1
002890              if       Vc-Taxable-Gain <= WS-Remaining-Loss
002900                       move     zero to Vc-Gain-To-Tax
002910              else
002920                       subtract WS-Remaining-Loss from Vc-Taxable-Gain
002930                                giving Vc-Gain-To-Tax
002940              end-if
002950     end-if.
002960     compute  Vc-Tax-Amount rounded =
002970              Vc-Gain-To-Tax * WS-Kest-Factor.
002980*
002990 CC400-Exit.  exit section.
003000*
003010 CC500-Calc-Portfolio-Value     section.
003020****************************************
003030*> Nets the tax against the gross value and rolls the lot's
003040*> after-Tfs taxable gain into the caller's running accumulator, so
003050*> the next lot of the same security sees the updated running
003060*> total the moment control returns here.
003070*
003080     subtract Vc-Tax-Amount from Vc-Gross-Value giving Vc-Net-Value.
003090     if       Vc-Gross-Value > zero
003100              compute  Vc-Tax-Ratio rounded =
003110                       Vc-Tax-Amount / Vc-Gross-Value
003120     else
003130              move     zero to Vc-Tax-Ratio
003140     end-if.
003150     add      Vc-Taxable-Gain to Vc-Cum-Taxable-Gain.
003160*
003170 CC500-Exit.  exit section.
003180*
