000100*
000110***********************************************
000120*  File Definition For Security Master        *
000130***********************************************
000140* 12/05/87 rl - Created.
000150*
000160 fd  Sec-Mst-File.
000170 01  Sec-Mst-Rec           pic x(80).
000180*
