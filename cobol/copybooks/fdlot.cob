000100*
000110***********************************************
000120*  File Definition For Unsold-Lot Work        *
000130***********************************************
000140* 18/05/87 rl - Created.
000150*
000160 fd  Lot-File.
000170 01  Lot-Rec               pic x(110).
000180*
