000100*
000110***********************************************
000120*  File Definition For Vap Summary Print      *
000130*     Report Writer RD is coded in the       *
000140*      program itself - see VP-Summary-Rpt     *
000150***********************************************
000160* 20/05/87 rl - Created.
000170*
000180 fd  Summry-File
000190     reports are VP-Summary-Rpt.
000200*
