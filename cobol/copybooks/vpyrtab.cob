000100*
000110***********************************************
000120*                                             *
000130*  Year-Indexed Vap Amount Table              *
000140*     Shared Working-Storage layout used by   *
000150*      vp030, vp040 and vpcalc so all three     *
000160*      agree on how many years a lot or a       *
000170*      summary key can span and how the amounts  *
000180*      before/after Tfs are held per year.        *
000190***********************************************
000200*
000210* 20/05/87 rl - Created.
000220* 09/10/94 rl - Max years per lot/key raised 10 to 16, a few
000230*               funds now carry VAP entries back to the early 80s.
000240* 22/02/99 rl - Y2K - Yr-Value entries confirmed 4 digit ccyy,
000250*               no packing change needed.
000255* 14/07/03 rl - Split Yr-Vap-Per-Share into the metadata value
000256*               (Yr-Md-Vap-Per-Share, loaded from VAPMD) and the
000257*               lot's prorated value (Yr-Lot-Vap-Per-Share, filled
000258*               in by VPCALC CC200) - one table now does double
000259*               duty as calculator input AND output.
000260*
000270 01  VP-Year-Table.
000280     03  Yr-Entries-Used        binary-char unsigned.
000290     03  Yr-Entry               occurs 16 times
000300                                 indexed by Yr-Idx.
000310         05  Yr-Value              pic 9(4).
000320         05  Yr-Md-Vap-Per-Share   pic S9(7)v9(4) comp-3.
000330         05  Yr-Lot-Vap-Per-Share  pic S9(7)v9(4) comp-3.
000340*
