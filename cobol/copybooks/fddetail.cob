000100*
000110***********************************************
000120*  File Definition For Vap Detail Print       *
000130*     Report Writer RD is coded in the       *
000140*      program itself - see VP-Detail-Rpt       *
000150***********************************************
000160* 21/05/87 rl - Created.
000170*
000180 fd  Detail-File
000190     reports are VP-Detail-Rpt.
000200*
