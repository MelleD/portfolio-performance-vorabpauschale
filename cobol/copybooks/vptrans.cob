000100*
000110***********************************************
000120*                                             *
000130*  Record Definition For Depot Transaction   *
000140*           File ( TRANS )                    *
000150*     Held sorted by Tx-Depot + Tx-Date       *
000160*      by the extract that feeds this system   *
000170***********************************************
000180*  File size 76 bytes.
000190*
000200* 15/05/87 rl - Created.
000210* 30/01/92 rl - Tx-Target-Depot added for transfer-out txns,
000220*               was previously handled as a plain sale - wrong,
000230*               shares must follow the holding to the new depot.
000240*
000250 01  VP-Trans-Record.
000260     03  Tx-Depot               pic x(20).
000270     03  Tx-Type                pic x.
000280         88  Tx-Type-Buy        value "B".
000290         88  Tx-Type-Sale       value "S".
000300         88  Tx-Type-Transfer   value "T".
000310     03  Tx-Date                pic 9(8).
000320     03  Tx-Date-Broken redefines Tx-Date.
000330         05  Tx-Date-Ccyy       pic 9(4).
000340         05  Tx-Date-Mm         pic 9(2).
000350         05  Tx-Date-Dd         pic 9(2).
000360     03  Tx-Isin                pic x(12).
000370     03  Tx-Shares              pic S9(7)v9(4)  comp-3.
000380     03  Tx-Gross-Amount        pic S9(9)v99    comp-3.
000390     03  Tx-Target-Depot        pic x(20).
000400     03  Filler                 pic x(3).
000410*
