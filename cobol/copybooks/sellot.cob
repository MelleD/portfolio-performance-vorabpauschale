000100*
000110***********************************************
000120*  File-Control Select For Unsold-Lot Work    *
000130***********************************************
000140* 18/05/87 rl - Created.
000150*
000160 select  Lot-File        assign       "LOTWORK"
000170                         organization line sequential
000180                         status       Lot-Status.
000190*
