000100*
000110***********************************************
000120*  File Definition For Depot Transactions     *
000130***********************************************
000140* 15/05/87 rl - Created.
000150*
000160 fd  Trans-File.
000170 01  Trans-Rec             pic x(76).
000180*
