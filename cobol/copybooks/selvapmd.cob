000100*
000110***********************************************
000120*  File-Control Select For Vap Metadata File  *
000130***********************************************
000140* 11/05/87 rl - Created.
000150*
000160 select  Vap-Md-File     assign       "VAPMD"
000170                         organization line sequential
000180                         status       Vap-Md-Status.
000190*
