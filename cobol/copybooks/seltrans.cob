000100*
000110***********************************************
000120*  File-Control Select For Depot Transactions *
000130***********************************************
000140* 15/05/87 rl - Created.
000150*
000160 select  Trans-File      assign       "DEPTRANS"
000170                         organization line sequential
000180                         status       Trans-Status.
000190*
