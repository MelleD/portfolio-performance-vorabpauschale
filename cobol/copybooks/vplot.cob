000100*
000110***********************************************
000120*                                             *
000130*  Record Definition For Unsold-Lot Work     *
000140*           File ( LOT )                      *
000150*     Built by vp010, consumed by vp030 and   *
000160*      vp040. Not a customer-visible file -    *
000170*      purely an inter-step work file.          *
000180***********************************************
000190*  File size 110 bytes.
000200*
000210* 18/05/87 rl - Created.
000220* 03/02/93 rl - Lot-Tfs-Percent added - carrying the TFS lookup
000230*               forward from vp010 so vp030/vp040 need not repeat
000240*               the ISIN/WKN/name search for every lot.
000241* 22/04/07 rl - Revision request 519 - dropped the unused trailer
000242*               layout.  LOTWORK is our own inter-step file but
000243*               SPEC carries no run total for it either, and the
000244*               sentinel record was never written by vp010 nor
000245*               read back by vp030/vp040 - dead since it was
000246*               first laid down.  Lots-written/depots-used, where
000247*               wanted, come off the in-memory WS counters each
000248*               program keeps for its own report footings.
000250*
000260 01  VP-Lot-Record.
000270     03  Lot-Depot              pic x(20).
000280     03  Lot-Isin               pic x(12).
000290     03  Lot-Name               pic x(40).
000300     03  Lot-Date               pic 9(8).
000310     03  Lot-Date-Broken redefines Lot-Date.
000320         05  Lot-Date-Ccyy      pic 9(4).
000330         05  Lot-Date-Mm        pic 9(2).
000340         05  Lot-Date-Dd        pic 9(2).
000350     03  Lot-Shares-Bought      pic S9(7)v9(4)  comp-3.
000360     03  Lot-Shares-Unsold      pic S9(7)v9(4)  comp-3.
000370     03  Lot-Cost-Per-Share     pic S9(7)v9(4)  comp-3.
000380     03  Lot-Tfs-Percent        pic 9(3).
000385     03  Lot-Vap-Found          pic x.
000386         88  Lot-Vap-Was-Found  value "Y".
000390     03  Filler                 pic x(8).
000400*
