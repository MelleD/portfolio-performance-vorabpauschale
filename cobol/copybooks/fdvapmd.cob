000100*
000110***********************************************
000120*  File Definition For Vap Metadata File      *
000130***********************************************
000140* 11/05/87 rl - Created.
000150*
000160 fd  Vap-Md-File.
000170 01  Vap-Md-Rec            pic x(36).
000180*
