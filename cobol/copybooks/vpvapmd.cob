000100*
000110***********************************************
000120*                                             *
000130*  Record Definition For Vap Metadata File   *
000140*           ( VAPMD )                        *
000150*     Uses Vap-Id + Vap-Year as key          *
000160***********************************************
000170*  File size 36 bytes.
000180*
000190* 11/05/87 rl - Created.
000200* 02/09/91 rl - Vap-Tfs-Percent widened 99 to 999, some funds
000210*               now carry a 100 pct exemption.
000220* 19/03/98 rl - Y2K check - Vap-Year already 4 digit, no change
000230*               needed here, calling progs checked instead.
000240* 22/04/07 rl - Revision request 519 - dropped the unused trailer
000241*               layout carried since 11/05/87.  VAPMD is Fund
000242*               Admin's extract, we do not write it, and nothing
000243*               ever read a trailer off it - the sentinel row
000244*               does not even fit the 36 byte line.  Read/Loaded/
000245*               Rejected counts are produced on WS-Load-Report
000246*               by the loader progs themselves, see vp010/vp040.
000250 01  VP-Vap-Record.
000260     03  Vap-Id                pic x(20).
000270     03  Vap-Year               pic 9(4).
000280     03  Vap-Before-Tfs         pic S9(7)v9(4)  comp-3.
000290     03  Vap-Tfs-Percent        pic 9(3).
000300     03  Filler                 pic x(3).
000310*
