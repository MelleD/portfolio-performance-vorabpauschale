000100*
000110***********************************************
000120*  File-Control Select For Vap Detail Print   *
000130***********************************************
000140* 21/05/87 rl - Created.
000150*
000160 select  Detail-File     assign       "VAPDETL"
000170                         organization line sequential
000180                         status       Detail-Status.
000190*
