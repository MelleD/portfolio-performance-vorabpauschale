000100*
000110***********************************************
000120*  File-Control Select For Security Master    *
000130***********************************************
000140* 12/05/87 rl - Created.
000150*
000160 select  Sec-Mst-File    assign       "SECMST"
000170                         organization line sequential
000180                         status       Sec-Mst-Status.
000190*
