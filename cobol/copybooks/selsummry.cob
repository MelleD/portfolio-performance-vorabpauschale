000100*
000110***********************************************
000120*  File-Control Select For Vap Summary Print  *
000130***********************************************
000140* 20/05/87 rl - Created.
000150*
000160 select  Summry-File     assign       "VAPSUMRY"
000170                         organization line sequential
000180                         status       Summry-Status.
000190*
