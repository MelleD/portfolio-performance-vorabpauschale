000100*
000110***********************************************
000120*                                             *
000130*  Record Definition For Security Master     *
000140*           File ( SECMST )                   *
000150*     Uses Sec-Isin as key (may be blank,     *
000160*      in which case Sec-Wkn or Sec-Name       *
000170*      identifies the security instead)        *
000180***********************************************
000190*  File size 80 bytes.
000200*
000210* 12/05/87 rl - Created.
000220* 14/11/90 rl - Sec-Name widened 24 to 40, German fund names
000230*               were truncating.
000240*
000250 01  VP-Sec-Record.
000260     03  Sec-Isin               pic x(12).
000270     03  Sec-Wkn                pic x(6).
000280     03  Sec-Name               pic x(40).
000290     03  Sec-Curr-Price         pic S9(7)v9(4)  comp-3.
000300     03  Sec-Has-Price          pic x.
000310     03  Filler                 pic x(15).
000320*
