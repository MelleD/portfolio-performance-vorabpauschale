000010*
000020*****************************************************************
000030*                                                                *
000040*        Vap Metadata Load  &  Unsold-Lot Build                 *
000050*                                                                *
000060*****************************************************************
000070*
000080*  This is step 1 of 3 in the VAP tax batch - see the job deck
000090*  comment on Vp030 for how the three steps chain together.  This
000100*  step does all the file work; Vp030 and Vp040 that follow only
000110*  ever touch the Lot work file and Vpcalc, never Vapmd/Secmst/
000120*  Deptrans directly - keeps the file opens in one place.
000130*
000140 identification          division.
000150*================================
000160*
000170 program-id.       VP010.
000180**
000190    Author.           R. Lindemann, 14/03/1988.
000200**
000210    Installation.     Nordkapital Anlage-Verwaltung GmbH.
000220**
000230    Date-Written.     14/03/1988.
000240**
000250    Date-Compiled.
000260**
000270    Security.         Copyright (C) 1988 - 2026 & later,
000280                      Nordkapital Anlage-Verwaltung GmbH.
000290                      For internal use within NAV tax reporting only.
000300**
000310    Remarks.          Step 1 of the VAP (Vorabpauschale) tax batch.
000320                      Loads the Vap Metadata file (VAPMD) into table
000330                      Vap-Table, loads the Security Master (SECMST)
000340                      into table Sec-Table, then reads the Depot
000350                      Transaction file (DEPTRANS) - already sorted
000360                      by depot + date by the extract job upstream -
000370                      building one unsold-lot entry per purchase and
000380                      consuming lots Fifo by purchase date for each
000390                      sale or transfer-out.  Writes the surviving
000400                      (still unsold) lots to the Lot work file
000410                      (LOTWORK) read by VP030 and VP040.
000420**
000430    Called Modules.   None.
000440**
000450    Files used :
000460                      VAPMD.    Vap Metadata, input.
000470                      SECMST.   Security Master, input.
000480                      DEPTRANS. Depot Transactions, input.
000490                      LOTWORK.  Unsold-Lot work file, output.
000500**
000510    Error messages used.
000520 System wide:
000530                      SY001, SY002, SY003.
000540 Program specific:
000550                      VP001 - VP004.
000560**
000570*************************************************************************
000580* Changes:
000590* 14/03/1988 rl - 1.0.00 Created.
000600* 02/11/1989 rl -     .1 Vap-Table widened 200 to 500 rows, fund range
000610*                        grew when the Luxembourg sub-funds were added.
000620* 19/07/1991 rl -     .2 Transfer-out now carries the ORIGINAL purchase
000630*                        date forward to the new lot at the target
000640*                        depot - previously used the transfer date,
000650*                        which understated the Vap proration.
000660* 08/04/1993 rl -     .3 Lot-Table widened 1000 to 3000 rows.
000670* 23/11/1995 rl -     .4 Added Vap metadata lookup cascade Isin, then
000680*                        Wkn, then Name, per Revisionsabteilung note
000690*                        95/441 - some older funds are only on VAPMD
000700*                        by name.
000710* 14/02/1998 rl -     .5 Y2K - Tx-Date and Lot-Date already carry a
000720*                        4-digit Ccyy, no change needed; Vap-Year
000730*                        likewise.  Confirmed with Rechnungswesen.
000740* 30/09/1999 rl -     .6 Y2K - re-tested over the century rollover
000750*                        with test data spanning 1999/2000, no issue
000760*                        found in the Fifo date comparisons.
000770* 17/05/2001 rl -     .7 Sec-Table widened 200 to 500 rows.
000780* 12/01/2004 rl -     .8 Vap-Table duplicate check now also matches on
000790*                        Tfs-Percent, not just Id + Year - two funds
000800*                        merged their filings and briefly carried two
000810*                        different Tfs rates for the same year.
000820* 22/04/2007 rl -     .9 Documentation audit, request 520 - walked every
000830*                        paragraph and wrote up the Fifo consumption and
000840*                        Tfs lookup logic inline, no logic touched.  Also
000850*                        dropped the dead Vapmd/Lotwork trailer layouts,
000860*                        see Vpvapmd/Vplot changes of the same date.
000870*
000880*************************************************************************
000890*
000900 environment             division.
000910*================================
000920*
000930 configuration           section.
000940 source-computer.        NAV-3090.
000950 object-computer.        NAV-3090.
000960 special-names.
000970*> Vap-Tx-Type-Valid lets the CLASS test below read "is Vap-Tx-Type-Valid"
000980*> instead of an OR'd list of literals every place a transaction code is
000990*> checked - saves re-typing "B" "S" "T" in three different paragraphs.
001000    class Vap-Tx-Type-Valid is "B" "S" "T".
001010*
001020 input-output            section.
001030 file-control.
001040*> Four sequential files, all fixed, all line sequential - VAPMD, SECMST
001050*> and DEPTRANS come off the upstream extract job, LOTWORK is ours.
001060 copy "selvapmd.cob".
001070 copy "selsecmst.cob".
001080 copy "seltrans.cob".
001090 copy "sellot.cob".
001100*
001110 data                    division.
001120*================================
001130*
001140 file section.
001150*
001160*> The FD record on each of these is a plain byte buffer - the real,
001170*> field-by-field layout lives in the matching Working-Storage copybook
001180*> below and is populated by the READ ... INTO on each file.
001190 copy "fdvapmd.cob".
001200 copy "fdsecmst.cob".
001210 copy "fdtrans.cob".
001220 copy "fdlot.cob".
001230*
001240 working-storage section.
001250*-----------------------
001260 77  Prog-Name               pic x(17) value "VP010   (1.0.09)".
001270*
001280*> Vpvapmd/Vpsecmst/Vptrans/Vplot bring in the one input or output record
001290*> layout apiece - Vap-Table/Sec-Table/Lot-Table below are our own working
001300*> arrays, not part of any copybook, sized to comfortably cover a normal
001310*> fund family and depot book.
001320 copy "vpvapmd.cob".
001330 copy "vpsecmst.cob".
001340 copy "vptrans.cob".
001350 copy "vplot.cob".
001360*
001370 01  WS-Data.
001380*> File status codes, one per file, tested after every open/read.
001390     03  Vap-Md-Status       pic xx     value zero.
001400     03  Sec-Mst-Status      pic xx     value zero.
001410     03  Trans-Status        pic xx     value zero.
001420     03  Lot-Status          pic xx     value zero.
001430*
001440*> Run counters - displayed back on the job log at BB000-Exit and, for
001450*> Vap recs, matched by operations against the upstream extract's own
001460*> record count before the batch is allowed to proceed to Vp030.
001470     03  WS-Recs-Read        binary-long unsigned value zero.
001480     03  WS-Recs-Loaded      binary-long unsigned value zero.
001490     03  WS-Recs-Rejected    binary-long unsigned value zero.
001500     03  WS-Lots-Written     binary-long unsigned value zero.
001510     03  WS-Depots-Used      binary-long unsigned value zero.
001520*> Working fields for the Fifo consume logic in BB040/BB043.
001530     03  WS-Consume-Left     pic S9(7)v9(4)        comp-3.
001540     03  WS-Take             pic S9(7)v9(4)        comp-3.
001550     03  WS-Cost-Per-Share   pic S9(7)v9(4)        comp-3.
001560     03  WS-Earliest-Date    pic 9(8).
001570     03  WS-Earliest-Idx     binary-long unsigned.
001580*> WS-Match-Id carries whichever key (Isin, Wkn or Name) BB051 is
001590*> currently trying against Vap-Table - see the cascade note there.
001600     03  WS-Match-Id         pic x(20).
001610     03  WS-Tfs-Found        pic x             value "N".
001620         88  WS-Tfs-Was-Found  value "Y".
001630     03  WS-Tfs-Value        pic 9(3)          value zero.
001640     03  WS-Sec-Found        pic x             value "N".
001650         88  WS-Sec-Was-Found  value "Y".
001660     03  WS-Wkn-Search       pic x             value "N".
001670     03  Filler              pic x(4).
001680*
001690*> Vap-Table - one row per distinct (Id, Year, Tfs-Percent) read off
001700*> Vapmd.  Id may be an Isin, a Wkn or a fund name, see BB051's cascade.
001710 01  Vap-Table.
001720     03  Vap-Tbl-Count       binary-long unsigned value zero.
001730     03  Vap-Tbl-Entry       occurs 500 times
001740                              indexed by Vap-Idx.
001750         05  Vap-Tbl-Id        pic x(20).
001760         05  Vap-Tbl-Year      pic 9(4).
001770         05  Vap-Tbl-Bef-Tfs   pic S9(7)v9(4) comp-3.
001780         05  Vap-Tbl-Tfs-Pct   pic 9(3).
001790         05  Filler            pic x(4).
001800*
001810*> Sec-Table - one row per security read off Secmst, keyed by Isin but
001820*> also carrying the Wkn and current price used later for the gross
001830*> value figures in Vp030/Vp040.
001840 01  Sec-Table.
001850     03  Sec-Tbl-Count       binary-long unsigned value zero.
001860     03  Sec-Tbl-Entry       occurs 500 times
001870                              indexed by Sec-Idx.
001880         05  Sec-Tbl-Isin      pic x(12).
001890         05  Sec-Tbl-Wkn       pic x(6).
001900         05  Sec-Tbl-Name      pic x(40).
001910         05  Sec-Tbl-Price     pic S9(7)v9(4) comp-3.
001920         05  Sec-Tbl-Has-Price pic x.
001930         05  Filler            pic x(4).
001940*
001950*> Lot-Table - the working set of every lot seen so far, purchase and
001960*> liquidation alike.  A lot stays on the table even once fully consumed
001970*> (Lot-Tbl-Unsold = zero) - BB053 simply skips those when it writes
001980*> Lotwork, rather than us compacting the table mid-run.
001990 01  Lot-Table.
002000     03  Lot-Tbl-Count       binary-long unsigned value zero.
002010     03  Lot-Tbl-Entry       occurs 3000 times
002020                              indexed by Lot-Idx.
002030         05  Lot-Tbl-Depot       pic x(20).
002040         05  Lot-Tbl-Isin        pic x(12).
002050         05  Lot-Tbl-Date        pic 9(8).
002060         05  Lot-Tbl-Date-Broken redefines Lot-Tbl-Date.
002070             07  Lot-Tbl-Ccyy    pic 9(4).
002080             07  Lot-Tbl-Mm      pic 9(2).
002090             07  Lot-Tbl-Dd      pic 9(2).
002100         05  Lot-Tbl-Bought      pic S9(7)v9(4) comp-3.
002110         05  Lot-Tbl-Unsold      pic S9(7)v9(4) comp-3.
002120         05  Lot-Tbl-Cost        pic S9(7)v9(4) comp-3.
002130         05  Filler              pic x(4).
002140*
002150 01  Error-Messages.
002160     03  SY001           pic x(46) value
002170         "SY001 Aborting run - file open failed, see log".
002180     03  SY002           pic x(46) value
002190         "SY002 Vap metadata table full - entry skipped".
002200     03  SY003           pic x(46) value
002210         "SY003 Security master table full - entry skip".
002220     03  VP001           pic x(46) value
002230         "VP001 Vap record rejected - Tfs Pct not 0-100".
002240     03  VP002           pic x(46) value
002250         "VP002 Lot table full - transaction ignored   ".
002260     03  VP003           pic x(46) value
002270         "VP003 Unknown transaction type - record skip ".
002280     03  VP004           pic x(46) value
002290         "VP004 No unsold shares left to apply sale to  ".
002300     03  Filler          pic x(4).
002310*
002320 procedure division.
002330*==================
002340*
002350 BB000-Main                  section.
002360*************************************
002370*> Job control.  Opens all four files up front - on any open failure the
002380*> files already opened are closed and we goback immediately, the later
002390*> steps never get a chance to run against a half-loaded table.  Once
002400*> open, the four load/process paragraphs run strictly in sequence:
002410*> Vapmd and Secmst must both be fully loaded into their tables before
002420*> Deptrans is read, since every transaction needs both tables available
002430*> for the Tfs/name lookups done later by BB051.
002440*
002450     display  Prog-Name " starting".
002460     open     input  Vap-Md-File.
002470     if       Vap-Md-Status not = "00"
002480              display  SY001 " Vapmd " Vap-Md-Status
002490              goback.
002500     open     input  Sec-Mst-File.
002510     if       Sec-Mst-Status not = "00"
002520              display  SY001 " Secmst " Sec-Mst-Status
002530              close    Vap-Md-File
002540              goback.
002550     open     input  Trans-File.
002560     if       Trans-Status not = "00"
002570              display  SY001 " Trans " Trans-Status
002580              close    Vap-Md-File
002590                       Sec-Mst-File
002600              goback.
002610     open     output Lot-File.
002620     if       Lot-Status not = "00"
002630              display  SY001 " Lotwork " Lot-Status
002640              close    Vap-Md-File
002650                       Sec-Mst-File
002660                       Trans-File
002670              goback.
002680*
002690*> Load order matters here - both tables must be complete before a
002700*> single transaction is read, see the remark above.
002710     perform  BB010-Load-Vap-Metadata thru BB010-Exit.
002720     close    Vap-Md-File.
002730     perform  BB015-Load-Security-Master thru BB015-Exit.
002740     close    Sec-Mst-File.
002750     perform  BB020-Process-Transactions thru BB020-Exit.
002760     close    Trans-File.
002770     perform  BB050-Write-Lot-File thru BB050-Exit.
002780     close    Lot-File.
002790*
002800*> End of run counts - operations checks Vap recs read against the
002810*> extract job's own count before the run is signed off as clean.
002820     display  Prog-Name " Vap recs read    " WS-Recs-Read.
002830     display  Prog-Name " Vap recs loaded  " WS-Recs-Loaded.
002840     display  Prog-Name " Vap recs rejected" WS-Recs-Rejected.
002850     display  Prog-Name " lots written     " WS-Lots-Written.
002860     goback.
002870*
002880 BB000-Exit.  exit section.
002890*
002900 BB010-Load-Vap-Metadata      section.
002910**************************************
002920*> Drives BB012 once per Vapmd record until end of file.  Dedup of
002930*> (Id, Year, Tfs-Percent) and range validation both live in BB012.
002940*
002950     perform  BB012-Read-And-Load-Vap thru BB012-Exit
002960              until Vap-Md-Status = "10".
002970*
002980 BB010-Exit.  exit section.
002990*
003000 BB012-Read-And-Load-Vap      section.
003010**************************************
003020*> One Vapmd record per call.  Three ways out before a row ever reaches
003030*> Vap-Table: not numeric / out of range Tfs-Percent (VP001, rejected),
003040*> an exact duplicate already on the table (silently dropped, not a
003050*> reject - see BB011), or the table already full (SY002, rejected).
003060*
003070     read     Vap-Md-File into VP-Vap-Record
003080              at end
003090                       move     "10" to Vap-Md-Status
003100                       go to    BB012-Exit
003110     end-read.
003120     add      1 to WS-Recs-Read.
003130*> Tfs-Percent must be a plain 0-100 percentage - Revisionsabteilung
003140*> has seen this column corrupted by a bad extract run before, hence
003150*> the explicit numeric test rather than trusting the picture clause.
003160     if       Vap-Tfs-Percent not numeric or
003170              Vap-Tfs-Percent > 100
003180              display  VP001 " " Vap-Id
003190              add      1 to WS-Recs-Rejected
003200              go to    BB012-Exit
003210     end-if.
003220     perform  BB011-Find-Duplicate thru BB011-Exit.
003230     if       WS-Tfs-Was-Found
003240              go to    BB012-Exit.
003250     if       Vap-Tbl-Count >= 500
003260              display  SY002
003270              add      1 to WS-Recs-Rejected
003280              go to    BB012-Exit.
003290     add      1 to Vap-Tbl-Count.
003300     set      Vap-Idx to Vap-Tbl-Count.
003310     move     Vap-Id          to Vap-Tbl-Id (Vap-Idx).
003320     move     Vap-Year        to Vap-Tbl-Year (Vap-Idx).
003330     move     Vap-Before-Tfs  to Vap-Tbl-Bef-Tfs (Vap-Idx).
003340     move     Vap-Tfs-Percent to Vap-Tbl-Tfs-Pct (Vap-Idx).
003350     add      1 to WS-Recs-Loaded.
003360*
003370 BB012-Exit.  exit section.
003380*
003390 BB011-Find-Duplicate         section.
003400**************************************
003410*> Sets WS-Tfs-Found to "Y" when the just-read Vap record's
003420*> Id+Year+Tfs-Percent is already on Vap-Table - the duplicate is
003430*> then simply dropped by the caller.
003440*
003450     move     "N" to WS-Tfs-Found.
003460     set      Vap-Idx to 1.
003470     perform  BB011A-Test-One-Vap-Entry thru BB011A-Exit
003480              until Vap-Idx > Vap-Tbl-Count or WS-Tfs-Was-Found.
003490*
003500 BB011-Exit.  exit section.
003510*
003520 BB011A-Test-One-Vap-Entry    section.
003530**************************************
003540*> One compare per call, all three key fields must match.
003550*
003560     if       Vap-Tbl-Id (Vap-Idx)      = Vap-Id and
003570              Vap-Tbl-Year (Vap-Idx)    = Vap-Year and
003580              Vap-Tbl-Tfs-Pct (Vap-Idx) = Vap-Tfs-Percent
003590              move     "Y" to WS-Tfs-Found
003600     else
003610              set      Vap-Idx up by 1
003620     end-if.
003630*
003640 BB011A-Exit.  exit section.
003650*
003660 BB015-Load-Security-Master   section.
003670**************************************
003680*> Drives BB016 once per Secmst record until end of file.  No dedup
003690*> needed here, Secmst is an internal extract, one row per Isin.
003700*
003710     perform  BB016-Read-And-Load-Sec thru BB016-Exit
003720              until Sec-Mst-Status = "10".
003730*
003740 BB015-Exit.  exit section.
003750*
003760 BB016-Read-And-Load-Sec      section.
003770**************************************
003780*> A full table (SY003) just means the rest of Secmst is skipped for
003790*> this run - it is logged, not fatal, since most of the book is still
003800*> usable and the run is not worth aborting over a handful of names.
003810*
003820     read     Sec-Mst-File into VP-Sec-Record
003830              at end
003840                       move     "10" to Sec-Mst-Status
003850                       go to    BB016-Exit
003860     end-read.
003870     if       Sec-Tbl-Count >= 500
003880              display  SY003
003890              go to    BB016-Exit.
003900     add      1 to Sec-Tbl-Count.
003910     set      Sec-Idx to Sec-Tbl-Count.
003920     move     Sec-Isin       to Sec-Tbl-Isin (Sec-Idx).
003930     move     Sec-Wkn        to Sec-Tbl-Wkn (Sec-Idx).
003940     move     Sec-Name       to Sec-Tbl-Name (Sec-Idx).
003950     move     Sec-Curr-Price to Sec-Tbl-Price (Sec-Idx).
003960     move     Sec-Has-Price  to Sec-Tbl-Has-Price (Sec-Idx).
003970*
003980 BB016-Exit.  exit section.
003990*
004000 BB020-Process-Transactions   section.
004010**************************************
004020*> Transactions arrive sorted by depot + date, so a purchase lot is
004030*> always on Lot-Table before any sale/transfer that liquidates it.
004040*
004050     perform  BB021-Read-And-Apply-Tx thru BB021-Exit
004060              until Trans-Status = "10".
004070*
004080 BB020-Exit.  exit section.
004090*
004100 BB021-Read-And-Apply-Tx      section.
004110**************************************
004120*> Dispatches one Deptrans record - "B" (buy) builds a new lot, "S"
004130*> (sell) and "T" (transfer-out) both liquidate via BB040, the only
004140*> difference being whether BB040 re-creates the consumed shares as a
004150*> new lot at the target depot.  An unrecognised code is logged (VP003)
004160*> and the record is simply skipped, it does not abend the run.
004170*
004180     read     Trans-File into VP-Trans-Record
004190              at end
004200                       move     "10" to Trans-Status
004210                       go to    BB021-Exit
004220     end-read.
004230     if       Tx-Type is not Vap-Tx-Type-Valid
004240              display  VP003 " " Tx-Depot " " Tx-Isin
004250              go to    BB021-Exit.
004260     if       Tx-Type-Buy
004270              perform  BB030-Build-Lot thru BB030-Exit
004280              go to    BB021-Exit.
004290     perform  BB040-Apply-Liquidation thru BB040-Exit.
004300*
004310 BB021-Exit.  exit section.
004320*
004330 BB030-Build-Lot               section.
004340***************************************
004350*> A purchase creates one new unsold lot, cost per share derived
004360*> from the gross amount the same way Vpcalc's Cc300 derives it.
004370*> A zero Tx-Shares buy is ignored outright (divide by zero guard), and
004380*> a full Lot-Table (VP002) drops the transaction on the floor - in
004390*> practice that only happens on the rare depot that has outgrown the
004400*> 3000-row table, operations is told to raise a change request then.
004410*
004420     if       Lot-Tbl-Count >= 3000
004430              display  VP002 " " Tx-Depot " " Tx-Isin
004440              go to    BB030-Exit.
004450     if       Tx-Shares = zero
004460              go to    BB030-Exit.
004470     compute  WS-Cost-Per-Share rounded =
004480              Tx-Gross-Amount / Tx-Shares.
004490     add      1 to Lot-Tbl-Count.
004500     set      Lot-Idx to Lot-Tbl-Count.
004510     move     Tx-Depot          to Lot-Tbl-Depot (Lot-Idx).
004520     move     Tx-Isin           to Lot-Tbl-Isin (Lot-Idx).
004530     move     Tx-Date           to Lot-Tbl-Date (Lot-Idx).
004540     move     Tx-Shares         to Lot-Tbl-Bought (Lot-Idx).
004550     move     Tx-Shares         to Lot-Tbl-Unsold (Lot-Idx).
004560     move     WS-Cost-Per-Share to Lot-Tbl-Cost (Lot-Idx).
004570*
004580 BB030-Exit.  exit section.
004590*
004600 BB040-Apply-Liquidation        section.
004610****************************************
004620*> Consumes Tx-Shares Fifo (earliest Lot-Tbl-Date first) from the
004630*> lots of Tx-Depot/Tx-Isin.  For a transfer-out the consumed part
004640*> of each lot touched is re-created by BB042 as a new lot at
004650*> Tx-Target-Depot, carrying the original purchase date and cost
004660*> per share forward.  A sell just reduces Lot-Tbl-Unsold and stops -
004670*> no new lot is created, the shares have left the book for good.
004680*
004690     move     Tx-Shares to WS-Consume-Left.
004700     perform  BB043-Consume-One-Lot thru BB043-Exit
004710              until WS-Consume-Left <= zero.
004720*
004730 BB040-Exit.  exit section.
004740*
004750 BB043-Consume-One-Lot          section.
004760****************************************
004770*> One pass of the Fifo loop - finds the oldest lot with shares left,
004780*> takes as much as it can (all of it, or whatever is still wanted,
004790*> whichever is less), and loops back round if more is still owed.
004800*> WS-Earliest-Idx = zero here means the book ran dry before the sale
004810*> was fully matched - VP004 is logged and the shortfall is simply
004820*> dropped, this has only ever happened on a bad upstream feed.
004830*
004840     perform  BB041-Find-Earliest-Lot thru BB041-Exit.
004850     if       WS-Earliest-Idx = zero
004860              display  VP004 " " Tx-Depot " " Tx-Isin
004870              move     zero to WS-Consume-Left
004880              go to    BB043-Exit.
004890     set      Lot-Idx to WS-Earliest-Idx.
004900     if       Lot-Tbl-Unsold (Lot-Idx) <= WS-Consume-Left
004910              move     Lot-Tbl-Unsold (Lot-Idx) to WS-Take
004920     else
004930              move     WS-Consume-Left to WS-Take
004940     end-if.
004950     subtract WS-Take from Lot-Tbl-Unsold (Lot-Idx).
004960     if       Tx-Type-Transfer
004970              perform  BB042-Create-Transfer-Lot thru BB042-Exit.
004980     subtract WS-Take from WS-Consume-Left.
004990*
005000 BB043-Exit.  exit section.
005010*
005020 BB041-Find-Earliest-Lot        section.
005030****************************************
005040*> Scans Lot-Table for the oldest still-unsold lot of Tx-Depot /
005050*> Tx-Isin.  Returns WS-Earliest-Idx = zero when none is left.  A
005060*> straight linear scan - Lot-Table tops out at 3000 rows and this
005070*> runs once per liquidated lot, not once per share, so it has never
005080*> shown up as a performance problem worth indexing around.
005090*
005100     move     zero     to WS-Earliest-Idx.
005110     move     99999999 to WS-Earliest-Date.
005120     set      Lot-Idx to 1.
005130     perform  BB041A-Test-One-Lot-Entry thru BB041A-Exit
005140              until Lot-Idx > Lot-Tbl-Count.
005150*
005160 BB041-Exit.  exit section.
005170*
005180 BB041A-Test-One-Lot-Entry      section.
005190*****************************************
005200*> One table row per call - keeps the running earliest date/index when
005210*> this row is a better (older, still unsold) match than anything seen
005220*> so far for the same depot/security.
005230*
005240     if       Lot-Tbl-Depot (Lot-Idx) = Tx-Depot and
005250              Lot-Tbl-Isin (Lot-Idx)  = Tx-Isin  and
005260              Lot-Tbl-Unsold (Lot-Idx) > zero and
005270              Lot-Tbl-Date (Lot-Idx) < WS-Earliest-Date
005280              move     Lot-Tbl-Date (Lot-Idx) to WS-Earliest-Date
005290              set      WS-Earliest-Idx to Lot-Idx
005300     end-if.
005310     set      Lot-Idx up by 1.
005320*
005330 BB041A-Exit.  exit section.
005340*
005350 BB042-Create-Transfer-Lot      section.
005360****************************************
005370*> Re-creates the just-consumed portion of the source lot as a brand
005380*> new lot at the receiving depot - a transfer is an internal book
005390*> move, not a disposal, so the Vap clock must not restart.
005400*
005410     if       Lot-Tbl-Count >= 3000
005420              display  VP002 " transfer " Tx-Depot " " Tx-Isin
005430              go to    BB042-Exit.
005440*> Lot-Idx still addresses the SOURCE lot just reduced in BB043 -
005450*> capture its date and cost before the index is moved to the new
005460*> entry appended below.
005470     move     Lot-Tbl-Date (Lot-Idx) to WS-Earliest-Date.
005480     move     Lot-Tbl-Cost (Lot-Idx) to WS-Cost-Per-Share.
005490     add      1 to Lot-Tbl-Count.
005500     set      Lot-Idx to Lot-Tbl-Count.
005510     move     Tx-Target-Depot  to Lot-Tbl-Depot (Lot-Idx).
005520     move     Tx-Isin          to Lot-Tbl-Isin (Lot-Idx).
005530     move     WS-Earliest-Date to Lot-Tbl-Date (Lot-Idx).
005540     move     WS-Take          to Lot-Tbl-Bought (Lot-Idx).
005550     move     WS-Take          to Lot-Tbl-Unsold (Lot-Idx).
005560     move     WS-Cost-Per-Share to Lot-Tbl-Cost (Lot-Idx).
005570*
005580 BB042-Exit.  exit section.
005590*
005600 BB050-Write-Lot-File           section.
005610****************************************
005620*> Only lots still carrying unsold shares are of interest to Vp030
005630*> and Vp040 - fully consumed lots are simply left off Lotwork.
005640*
005650     set      Lot-Idx to 1.
005660     perform  BB053-Write-One-Lot thru BB053-Exit
005670              until Lot-Idx > Lot-Tbl-Count.
005680*
005690 BB050-Exit.  exit section.
005700*
005710 BB053-Write-One-Lot            section.
005720****************************************
005730*> One Lot-Table row per call - skips anything fully consumed, looks
005740*> up the name/Tfs for anything still unsold, and writes it to Lotwork.
005750*
005760     if       Lot-Tbl-Unsold (Lot-Idx) > zero
005770              perform  BB051-Lookup-Name-And-Tfs thru BB051-Exit
005780              move     Lot-Tbl-Depot (Lot-Idx)  to Lot-Depot
005790              move     Lot-Tbl-Isin (Lot-Idx)   to Lot-Isin
005800              move     Lot-Tbl-Date (Lot-Idx)   to Lot-Date
005810              move     Lot-Tbl-Bought (Lot-Idx) to Lot-Shares-Bought
005820              move     Lot-Tbl-Unsold (Lot-Idx) to Lot-Shares-Unsold
005830              move     Lot-Tbl-Cost (Lot-Idx)   to Lot-Cost-Per-Share
005840              write    Lot-Rec from VP-Lot-Record
005850              add      1 to WS-Lots-Written
005860     end-if.
005870     set      Lot-Idx up by 1.
005880*
005890 BB053-Exit.  exit section.
005900*
005910 BB051-Lookup-Name-And-Tfs       section.
005920*****************************************
005930*> Fills Lot-Name, Lot-Tfs-Percent and Lot-Vap-Found for the lot
005940*> entry currently addressed by Lot-Idx.  Name comes off the
005950*> Security Master by Isin.  Tfs comes off Vap-Table, tried in the
005960*> order Isin, then Wkn (via the Security Master entry just found),
005970*> then Name - first match wins, per the cascade in BUSINESS RULES.
005980*> A lot with no match at all still gets written to Lotwork with
005990*> Lot-Vap-Found "N" and Tfs-Percent zero - Vp030/Vp040 report it
006000*> rather than silently drop it, per Revisionsabteilung note 95/441.
006010*
006020     move     spaces to Lot-Name.
006030     move     zero   to WS-Tfs-Value.
006040     move     "N"    to Lot-Vap-Found.
006050*
006060     move     zero to Sec-Idx.
006070     perform  BB054-Find-Security-By-Isin thru BB054-Exit.
006080*
006090*> Leg 1 of the cascade - try the Isin itself first.
006100     move     Lot-Tbl-Isin (Lot-Idx) to WS-Match-Id.
006110     perform  BB052-Search-Vap-Id thru BB052-Exit.
006120     if       WS-Tfs-Was-Found
006130              move     WS-Tfs-Value to Lot-Tfs-Percent
006140              go to    BB051-Exit.
006150*
006160*> Leg 2 - fall back to the Wkn off the Security Master entry just
006170*> found, left-justified into the same 20 byte key field Vap-Table
006180*> uses regardless of whether the source value was an Isin or a Wkn.
006190     if       WS-Sec-Was-Found and Sec-Tbl-Wkn (Sec-Idx) not = spaces
006200              move     spaces                to WS-Match-Id
006210              move     Sec-Tbl-Wkn (Sec-Idx) to WS-Match-Id (1:6)
006220              perform  BB052-Search-Vap-Id thru BB052-Exit
006230              if       WS-Tfs-Was-Found
006240                       move     WS-Tfs-Value to Lot-Tfs-Percent
006250                       go to    BB051-Exit
006260              end-if
006270     end-if.
006280*
006290*> Leg 3 - last resort, try the fund name itself.  Whatever this leg
006300*> finds (or does not) is moved to Lot-Tfs-Percent below regardless,
006310*> there is nowhere further left to fall back to.
006320     if       Lot-Name not = spaces
006330              move     Lot-Name to WS-Match-Id
006340              perform  BB052-Search-Vap-Id thru BB052-Exit
006350     end-if.
006360     move     WS-Tfs-Value to Lot-Tfs-Percent.
006370*
006380 BB051-Exit.  exit section.
006390*
006400 BB054-Find-Security-By-Isin     section.
006410*****************************************
006420*> Linear scan of Sec-Table for the Isin of the lot currently addressed
006430*> by Lot-Idx.  Sets WS-Sec-Found "Y" and fills Lot-Name on a hit.
006440*
006450     move     "N" to WS-Sec-Found.
006460     set      Sec-Idx to 1.
006470     perform  BB054A-Test-One-Sec-Entry thru BB054A-Exit
006480              until Sec-Idx > Sec-Tbl-Count or WS-Sec-Was-Found.
006490*
006500 BB054-Exit.  exit section.
006510*
006520 BB054A-Test-One-Sec-Entry       section.
006530*****************************************
006540*> One Sec-Table row per call.
006550*
006560     if       Sec-Tbl-Isin (Sec-Idx) = Lot-Tbl-Isin (Lot-Idx)
006570              move     Sec-Tbl-Name (Sec-Idx) to Lot-Name
006580              move     "Y" to WS-Sec-Found
006590     else
006600              set      Sec-Idx up by 1
006610     end-if.
006620*
006630 BB054A-Exit.  exit section.
006640*
006650 BB052-Search-Vap-Id             section.
006660*****************************************
006670*> Sets WS-Tfs-Found / WS-Tfs-Value from the first Vap-Table row
006680*> whose Id matches WS-Match-Id; sets Lot-Vap-Found "Y" on a hit.
006690*
006700     move     "N" to WS-Tfs-Found.
006710     set      Vap-Idx to 1.
006720     perform  BB052A-Test-One-Vap-Id thru BB052A-Exit
006730              until Vap-Idx > Vap-Tbl-Count or WS-Tfs-Was-Found.
006740*
006750 BB052-Exit.  exit section.
006760*
006770 BB052A-Test-One-Vap-Id          section.
006780*****************************************
006790*> One Vap-Table row per call.
006800*
006810     if       Vap-Tbl-Id (Vap-Idx) = WS-Match-Id
006820              move     "Y" to WS-Tfs-Found
006830              move     Vap-Tbl-Tfs-Pct (Vap-Idx) to WS-Tfs-Value
006840              move     "Y" to Lot-Vap-Found
006850     else
006860              set      Vap-Idx up by 1
006870     end-if.
006880*
006890 BB052A-Exit.  exit section.
006900*
