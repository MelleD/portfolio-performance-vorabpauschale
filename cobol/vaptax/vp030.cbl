000010*
000020*****************************************************************
000030*                                                                *
000040*        Vap Summary Report  -  By Depot & Security             *
000050*                                                                *
000060*****************************************************************
000070*
000080*  Step 3 of 3.  Runs after Vp010 has built Lotwork - Vp040 (the
000090*  detail report) is an independent step and can run before or
000100*  after this one, neither reads the other's output.  Both re-read
000110*  Vapmd/Secmst from scratch rather than sharing Vp010's tables -
000120*  there is no cross-step working storage in this shop, each job
000130*  step loads what it needs for itself.
000140*
000150 identification          division.
000160*================================
000170*
000180 program-id.       VP030.
000190**
000200    Author.           R. Lindemann, 02/06/1988.
000210**
000220    Installation.     Nordkapital Anlage-Verwaltung GmbH.
000230**
000240    Date-Written.     02/06/1988.
000250**
000260    Date-Compiled.
000270**
000280    Security.         Copyright (C) 1988 - 2026 & later,
000290                      Nordkapital Anlage-Verwaltung GmbH.
000300                      For internal use within NAV tax reporting only.
000310**
000320    Remarks.          Step 3 of the Vap tax batch.  Re-reads the Vap
000330                      Metadata and Security Master (same tables built
000340                      by Vp010) so it can look up the full set of
000350                      Vap-before-Tfs years for each security, then
000360                      reads the unsold-lot work file built by Vp010,
000370                      calls Vpcalc once per lot for the prorated Vap
000380                      per year, and accumulates the totals by Isin +
000390                      Name + Depot + Tfs-Percent.  Prints one row per
000400                      accumulated key, a "Summe" subtotal row at each
000410                      depot break and a "Gesamtsumme" grand total.
000420**
000430    Called Modules.   VPCALC.
000440**
000450    Files used :
000460                      VAPMD.    Vap Metadata, input.
000470                      SECMST.   Security Master, input.
000480                      LOTWORK.  Unsold-Lot work file, input.
000490                      VAPSUMRY. Summary report, output.
000500**
000510    Error messages used.
000520 System wide:
000530                      SY001, SY002, SY003.
000540 Program specific:
000550                      VP031.
000560**
000570*************************************************************************
000580* Changes:
000590* 02/06/1988 rl - 1.0.00 Created.
000600* 02/11/1989 rl -     .1 Vap-Table widened 200 to 500 rows, matching
000610*                        Vp010 of the same date.
000620* 08/04/1993 rl -     .2 Summary-Key-Table widened 500 to 2000 rows,
000630*                        large multi-fund depots were overflowing it.
000640* 23/11/1995 rl -     .3 Metadata lookup cascade Isin/Wkn/Name added,
000650*                        matching Vp010's change of the same date.
000660* 14/02/1998 rl -     .4 Y2K - Vap-Year, Lot-Date already 4 digit
000670*                        Ccyy, no change needed.
000680* 09/06/2001 rl -     .5 Report widened to carry 4 Vap years instead
000690*                        of 2, the older funds' filings now go back
000700*                        far enough to need it.
000710* 12/01/2004 rl -     .6 Year axis (Ws-Global-Year) now built once
000720*                        from the loaded Vap-Table instead of the
000730*                        first lot processed - a run with no lots for
000740*                        the earliest funds was missing that column.
000750* 08/02/2005 rl -     .7 Cc011 now skips a lot whose security has no
000760*                        Vap-Table match at all (Cc005 leaves
000770*                        Ws-Id-Was-Found "N") instead of building a
000780*                        Summe row of four zero columns for it; also
000790*                        zero Vor/Nach-TFS amounts now print blank,
000800*                        not 0.00, per Revision request 512.
000810* 22/04/2007 rl -     .8 Documentation audit, request 520 - wrote up
000820*                        the year-axis build, the summary-key sort and
000830*                        the report layout paragraphs inline, no logic
000840*                        changed.  Dropped the unused Vapmd/Lotwork
000850*                        trailer layouts carried in Vpvapmd/Vplot.
000851* 14/05/2007 rl -     .9 Revision request 533 - noted at Cc014 that
000852*                        the Tfs formula there is its own copy of
000853*                        Vpcalc's Cc400, not a shared paragraph.  Also
000854*                        dropped the Vp3-Price-Valid class test and
000855*                        the special-names paragraph under it, nothing
000856*                        here ever used that test.  No logic changed.
000860*
000870*************************************************************************
000880*
000890 environment             division.
000900*================================
000910*
000920 configuration           section.
000930 source-computer.        NAV-3090.
000940 object-computer.        NAV-3090.
000950*> No special-names paragraph here - Vp030 has no class test, page
000960*> mnemonic or switch of its own to declare, unlike Vp010/Vp040.
001000*
001010 input-output            section.
001020 file-control.
001030*> Vapmd/Secmst/Lotwork are inputs, re-read independently of Vp010 -
001040*> Vapsumry is this program's one output, the summary report itself.
001050 copy "selvapmd.cob".
001060 copy "selsecmst.cob".
001070 copy "sellot.cob".
001080 copy "selsummry.cob".
001090*
001100 data                    division.
001110*================================
001120*
001130 file section.
001140*
001150 copy "fdvapmd.cob".
001160 copy "fdsecmst.cob".
001170 copy "fdlot.cob".
001180 copy "fdsummry.cob".
001190*
001200*> Report Writer RD for Vapsumry - one control break on Ws-Rpt-Depot
001210*> plus the Report Writer's own implicit final break at Terminate time,
001220*> which is all that is needed for the Summe/Gesamtsumme layout.
001230 RD  VP-Summary-Rpt
001240     control             WS-Rpt-Depot
001250     final
001260     page limit          WS-Page-Lines
001270     heading             1
001280     first detail        7
001290     last detail         WS-Page-Lines.
001300*
001310*> Page heading - four Vap-year columns, captions built at run time by
001320*> AA022 from whichever years actually came off Vap-Table (see the year
001330*> axis note at AA020), each one followed by its "nach Tfs" companion.
001340 01  Report-Summary-Head  type page heading.
001350     03  line 1.
001360         05  column 2    pic x(17)  source Prog-Name.
001370         05  column 60   pic x(26) value
001380             "NAV  VAP-ZUSAMMENFASSUNG".
001390     03  line 3.
001400         05  column 2    pic x(12) value "ISIN".
001410         05  column 16   pic x(30) value "WERTPAPIERNAME".
001420         05  column 48   pic x(20) value "DEPOT".
001430         05  column 70   pic x(16) source WS-Cap-Before (1).
001440         05  column 88   pic x(16) source WS-Cap-After  (1).
001450         05  column 106  pic x(16) source WS-Cap-Before (2).
001460         05  column 124  pic x(16) source WS-Cap-After  (2).
001470         05  column 142  pic x(16) source WS-Cap-Before (3).
001480         05  column 160  pic x(16) source WS-Cap-After  (3).
001490         05  column 178  pic x(16) source WS-Cap-Before (4).
001500         05  column 196  pic x(16) source WS-Cap-After  (4).
001510     03  line 5.
001520         05  column 2    pic x(50) value all "-".
001530         05  filler      pic x(1).
001540*
001550*> One printed row per accumulated Sum-Key-Table entry - Before/After-Tfs
001560*> pairs for each of the 4 year columns.  Blank when zero per Revision
001570*> request 512, a security with no holding in a given year should show
001580*> a blank column, not a distracting row of 0.00s.
001590 01  Summary-Detail       type is detail.
001600     03  line plus 1.
001610         05  column 2    pic x(12)    source WS-Rpt-Isin.
001620         05  column 16   pic x(30)    source WS-Rpt-Name.
001630         05  column 48   pic x(20)    source WS-Rpt-Depot.
001640         05  column 70   pic z,zzz,zz9.99- source WS-Rpt-Before (1)
001650                          blank when zero.
001660         05  column 88   pic z,zzz,zz9.99- source WS-Rpt-After  (1)
001670                          blank when zero.
001680         05  column 106  pic z,zzz,zz9.99- source WS-Rpt-Before (2)
001690                          blank when zero.
001700         05  column 124  pic z,zzz,zz9.99- source WS-Rpt-After  (2)
001710                          blank when zero.
001720         05  column 142  pic z,zzz,zz9.99- source WS-Rpt-Before (3)
001730                          blank when zero.
001740         05  column 160  pic z,zzz,zz9.99- source WS-Rpt-After  (3)
001750                          blank when zero.
001760         05  column 178  pic z,zzz,zz9.99- source WS-Rpt-Before (4)
001770                          blank when zero.
001780         05  column 196  pic z,zzz,zz9.99- source WS-Rpt-After  (4)
001790                          blank when zero.
001800         05  filler      pic x(1).
001810*
001820*> "Summe" subtotal - fires automatically on Ws-Rpt-Depot break, the
001830*> Report Writer sums Summary-Detail's own source fields for us, no
001840*> working storage accumulator needed on our side for this row.
001850 01  Summary-Foot-Depot    type control footing WS-Rpt-Depot.
001860     03  line plus 1.
001870         05  column 2    pic x(8)  value "SUMME".
001880         05  column 16   pic x(30) source WS-Rpt-Depot.
001890         05  column 70   pic z,zzz,zz9.99- sum WS-Rpt-Before (1)
001900                          blank when zero.
001910         05  column 88   pic z,zzz,zz9.99- sum WS-Rpt-After  (1)
001920                          blank when zero.
001930         05  column 106  pic z,zzz,zz9.99- sum WS-Rpt-Before (2)
001940                          blank when zero.
001950         05  column 124  pic z,zzz,zz9.99- sum WS-Rpt-After  (2)
001960                          blank when zero.
001970         05  column 142  pic z,zzz,zz9.99- sum WS-Rpt-Before (3)
001980                          blank when zero.
001990         05  column 160  pic z,zzz,zz9.99- sum WS-Rpt-After  (3)
002000                          blank when zero.
002010         05  column 178  pic z,zzz,zz9.99- sum WS-Rpt-Before (4)
002020                          blank when zero.
002030         05  column 196  pic z,zzz,zz9.99- sum WS-Rpt-After  (4)
002040                          blank when zero.
002050         05  filler      pic x(1).
002060     03  line plus 2.
002070         05  column 2    pic x(1) value space.
002080*
002090*> "Gesamtsumme" grand total - the Report Writer's implicit final
002100*> control footing, printed once at Terminate time after every depot
002110*> has had its own Summe line.
002120 01  Summary-Foot-Final    type control footing final.
002130     03  line plus 1.
002140         05  column 2    pic x(13) value "GESAMTSUMME".
002150         05  column 70   pic z,zzz,zz9.99- sum WS-Rpt-Before (1)
002160                          blank when zero.
002170         05  column 88   pic z,zzz,zz9.99- sum WS-Rpt-After  (1)
002180                          blank when zero.
002190         05  column 106  pic z,zzz,zz9.99- sum WS-Rpt-Before (2)
002200                          blank when zero.
002210         05  column 124  pic z,zzz,zz9.99- sum WS-Rpt-After  (2)
002220                          blank when zero.
002230         05  column 142  pic z,zzz,zz9.99- sum WS-Rpt-Before (3)
002240                          blank when zero.
002250         05  column 160  pic z,zzz,zz9.99- sum WS-Rpt-After  (3)
002260                          blank when zero.
002270         05  column 178  pic z,zzz,zz9.99- sum WS-Rpt-Before (4)
002280                          blank when zero.
002290         05  column 196  pic z,zzz,zz9.99- sum WS-Rpt-After  (4)
002300                          blank when zero.
002310         05  filler      pic x(1).
002320*
002330 working-storage section.
002340*-----------------------
002350 77  Prog-Name               pic x(17) value "VP030   (1.0.09)".
002360*
002370*> Vap-Table/Sec-Table below are rebuilt from scratch by this step's
002380*> own AA010/AA015 - they are NOT shared with Vp010, each batch step
002390*> owns its own copy of working storage, there is no inter-step carry.
002400 copy "vpvapmd.cob".
002410 copy "vpsecmst.cob".
002420 copy "vplot.cob".
002430 copy "vpyrtab.cob".
002440*
002450*> Vap-Table/Sec-Table are this program's own copies, rebuilt fresh by
002460*> Aa010/Aa015 every run - see the Working-Storage note further down,
002470*> nothing here is carried over from Vp010's tables of the same name.
002480 01  Vap-Table.
002490     03  Vap-Tbl-Count       binary-long unsigned value zero.
002500     03  Vap-Tbl-Entry       occurs 500 times
002510                              indexed by Vap-Idx.
002520         05  Vap-Tbl-Id        pic x(20).
002530         05  Vap-Tbl-Year      pic 9(4).
002540         05  Vap-Tbl-Bef-Tfs   pic S9(7)v9(4) comp-3.
002550         05  Vap-Tbl-Tfs-Pct   pic 9(3).
002560         05  Filler            pic x(4).
002570*
002580 01  Sec-Table.
002590     03  Sec-Tbl-Count       binary-long unsigned value zero.
002600     03  Sec-Tbl-Entry       occurs 500 times
002610                              indexed by Sec-Idx.
002620         05  Sec-Tbl-Isin      pic x(12).
002630         05  Sec-Tbl-Wkn       pic x(6).
002640         05  Sec-Tbl-Name      pic x(40).
002650         05  Sec-Tbl-Price     pic S9(7)v9(4) comp-3.
002660         05  Sec-Tbl-Has-Price pic x.
002670         05  Filler            pic x(4).
002680*
002690*> Linkage area passed on every CALL "VPCALC" - one call per lot, see
002700*> CC011.  Church tax rate and current price are left at zero/"N" here,
002710*> this report has no per-depot church-tax feed and does not carry a
002720*> gross/net value column - only Vpcalc's Vap-per-year result is used.
002730 01  Vpcalc-Linkage.
002740     03  Vc-Lot-Purchase-Date   pic 9(8).
002750     03  Vc-Lot-Purchase-Broken redefines Vc-Lot-Purchase-Date.
002760         05  Vc-Lot-Purch-Ccyy  pic 9(4).
002770         05  Vc-Lot-Purch-Mm    pic 9(2).
002780         05  Vc-Lot-Purch-Dd    pic 9(2).
002790     03  Vc-Lot-Unsold-Shares   pic S9(7)v9(4) comp-3.
002800     03  Vc-Lot-Cost-Per-Share  pic S9(7)v9(4) comp-3.
002810     03  Vc-Tfs-Percent         pic 9(3).
002820     03  Vc-Church-Tax-Rate     pic 9v9(6)     value zero.
002830     03  Vc-Church-Tax-Broken redefines Vc-Church-Tax-Rate.
002840         05  Vc-Church-Tax-Whole   pic 9.
002850         05  Vc-Church-Tax-Decimal pic 9(6).
002860     03  Vc-Curr-Price          pic S9(7)v9(4) comp-3 value zero.
002870     03  Vc-Has-Price           pic x          value "N".
002880     03  Vc-Cum-Taxable-Gain    pic S9(9)v99   comp-3 value zero.
002890     03  Vc-Result.
002900         05  Vc-Total-Vap-Per-Share pic S9(7)v9(4) comp-3.
002910         05  Vc-Acquisition-Price   pic S9(7)v9(4) comp-3.
002920         05  Vc-Gross-Value         pic S9(9)v99   comp-3.
002930         05  Vc-Gross-Gain          pic S9(9)v99   comp-3.
002940         05  Vc-Taxable-Gain        pic S9(9)v99   comp-3.
002950         05  Vc-Gain-To-Tax         pic S9(9)v99   comp-3.
002960         05  Vc-Tax-Amount          pic S9(9)v99   comp-3.
002970         05  Vc-Net-Value           pic S9(9)v99   comp-3.
002980         05  Vc-Tax-Ratio           pic S9v9(4)    comp-3.
002990     03  Filler                 pic x(4).
003000*
003010*> WS-Data carries every file-status byte plus the run counters printed
003020*> at Aa000-Exit time - same layout shape as Vp010's own WS-Data, kept
003030*> as a separate 01 from the tables above it purely by habit.
003040 01  WS-Data.
003050     03  Vap-Md-Status       pic xx     value zero.
003060     03  Sec-Mst-Status      pic xx     value zero.
003070     03  Lot-Status          pic xx     value zero.
003080     03  Summry-Status       pic xx     value zero.
003090     03  WS-Page-Lines       pic 9(3)   comp value 60.
003100*
003110     03  WS-Lots-Read        binary-long unsigned value zero.
003120     03  WS-Keys-Built       binary-long unsigned value zero.
003130     03  WS-Years-Skipped    binary-long unsigned value zero.
003140*> WS-Match-Id carries whichever key (Isin, Wkn or Name) CC005 is
003150*> currently trying against Vap-Table - same cascade idea as Vp010's
003160*> BB051, kept independent here rather than shared off a common table.
003170     03  WS-Match-Id         pic x(20).
003180     03  WS-Id-Found         pic x          value "N".
003190         88  WS-Id-Was-Found   value "Y".
003200     03  WS-Sec-Found        pic x          value "N".
003210         88  WS-Sec-Was-Found  value "Y".
003220     03  WS-Sum-Found        pic x          value "N".
003230         88  WS-Sum-Was-Found  value "Y".
003240     03  WS-Sum-Idx-Hold     binary-long unsigned.
003250     03  WS-Yr-Slot          binary-long unsigned.
003260     03  WS-Lot-Amt-Before   pic S9(9)v99   comp-3.
003270     03  WS-Lot-Amt-After    pic S9(9)v99   comp-3.
003280*> WS-Swap-Entry is exactly the width of one Sum-Key-Entry row - used
003290*> purely as scratch space by CC021's selection-sort swap.
003300     03  WS-Swap-Entry       pic x(140).
003310     03  Filler              pic x(4).
003320*
003330*> WS-Global-Years holds the (up to 4) distinct Vap-Year values seen on
003340*> Vap-Table, ascending, plus the pre-built column captions - see the
003350*> note on AA020.  A 5th-or-later distinct year is simply not carried,
003360*> WS-Years-Skipped counts how many were left off.
003370 01  WS-Global-Years.
003380     03  WS-Global-Year-Count binary-char unsigned value zero.
003390     03  WS-Global-Year-Entry occurs 4 times
003400                               indexed by WS-Yr-Idx.
003410         05  WS-Global-Year      pic 9(4).
003420         05  WS-Cap-Before        pic x(16).
003430         05  WS-Cap-After         pic x(16).
003440     03  Filler                   pic x(4).
003450*
003460*> Sum-Key-Table is the report's accumulator - one row per distinct
003470*> Isin+Name+Depot+Tfs-Percent combination seen across all of Lotwork,
003480*> with the Before/After-Tfs Vap amount totalled into the matching
003490*> year slot by CC014.  Sorted into report order by CC020 once loading
003500*> is complete, ahead of the single pass that drives the Report Writer.
003510 01  Sum-Key-Table.
003520     03  Sum-Key-Count        binary-long unsigned value zero.
003530     03  Sum-Key-Entry        occurs 2000 times
003540                               indexed by Sum-Idx.
003550         05  Sum-Isin           pic x(12).
003560         05  Sum-Name           pic x(40).
003570         05  Sum-Depot          pic x(20).
003580         05  Sum-Tfs-Pct        pic 9(3).
003590         05  Sum-Year-Amt       occurs 4 times.
003600             07  Sum-Yr-Before    pic S9(9)v99 comp-3.
003610             07  Sum-Yr-After     pic S9(9)v99 comp-3.
003620         05  Filler             pic x(4).
003630*
003640*> WS-Rpt-Row is moved from the current Sum-Key-Table entry immediately
003650*> before each Generate - the Report Writer prints only from Working-
003660*> Storage sources, never directly off an indexed table entry.
003670 01  WS-Rpt-Row.
003680     03  WS-Rpt-Isin          pic x(12).
003690     03  WS-Rpt-Name          pic x(40).
003700     03  WS-Rpt-Depot         pic x(20).
003710     03  WS-Rpt-Year-Amt      occurs 4 times.
003720         05  WS-Rpt-Before      pic S9(9)v99 comp-3.
003730         05  WS-Rpt-After       pic S9(9)v99 comp-3.
003740     03  Filler               pic x(4).
003750*
003760*> System-wide Sy001-Sy003 are the same three messages Vp010 carries,
003770*> copied here rather than shared via a copybook - this shop writes
003780*> each program's own Error-Messages paragraph out in full.  Vp031 is
003790*> this program's one program-specific message.
003800 01  Error-Messages.
003810     03  SY001           pic x(46) value
003820         "SY001 Aborting run - file open failed, see log".
003830     03  SY002           pic x(46) value
003840         "SY002 Vap metadata table full - entry skipped".
003850     03  SY003           pic x(46) value
003860         "SY003 Security master table full - entry skip".
003870     03  VP031           pic x(46) value
003880         "VP031 Summary key table full - lot dropped   ".
003890     03  Filler          pic x(4).
003900*
003910 procedure division.
003920*==================
003930*
003940 AA000-Main                  section.
003950*************************************
003960*> Job control.  Opens the 3 inputs and the 1 output up front, same
003970*> "close whatever is already open and bail" pattern as Vp010 - no
003980*> paragraph past here ever runs against a half-open file set.  Load
003990*> order is Vapmd, then Secmst, then the year axis, all three must be
004000*> complete before the first Lotwork record is read and accumulated.
004010*
004020     display  Prog-Name " starting".
004030     open     input  Vap-Md-File.
004040     if       Vap-Md-Status not = "00"
004050              display  SY001 " Vapmd " Vap-Md-Status
004060              goback.
004070     open     input  Sec-Mst-File.
004080     if       Sec-Mst-Status not = "00"
004090              display  SY001 " Secmst " Sec-Mst-Status
004100              close    Vap-Md-File
004110              goback.
004120     open     input  Lot-File.
004130     if       Lot-Status not = "00"
004140              display  SY001 " Lotwork " Lot-Status
004150              close    Vap-Md-File
004160                       Sec-Mst-File
004170              goback.
004180     open     output Summry-File.
004190     if       Summry-Status not = "00"
004200              display  SY001 " Vapsumry " Summry-Status
004210              close    Vap-Md-File
004220                       Sec-Mst-File
004230                       Lot-File
004240              goback.
004250*
004260     perform  AA010-Load-Vap-Metadata thru AA010-Exit.
004270     perform  AA015-Load-Security-Master thru AA015-Exit.
004280     perform  AA020-Build-Year-Axis thru AA020-Exit.
004290*
004300*> Initiate must follow the year axis build - the page heading's
004310*> column captions (Ws-Cap-Before/After) have to be in place before
004320*> the Report Writer prints its first heading line.
004330     initiate VP-Summary-Rpt.
004340     perform  CC011-Read-And-Accumulate thru CC011-Exit
004350              until Lot-Status = "10".
004360     close    Vap-Md-File
004370              Sec-Mst-File
004380              Lot-File.
004390*
004400*> Table fully accumulated - sort into report order, then a single
004410*> pass over Sum-Key-Table drives every Generate.
004420     perform  CC020-Sort-Summary-Keys thru CC020-Exit.
004430     perform  DD010-Print-Summary-Report thru DD010-Exit.
004440     terminate VP-Summary-Rpt.
004450     close    Summry-File.
004460*
004470*> Same run-summary habit as every other step in this batch - three
004480*> counters to the console/job log, nothing fancier, an operator
004490*> scanning the log can see at a glance whether anything was dropped.
004500     display  Prog-Name " lots read        " WS-Lots-Read.
004510     display  Prog-Name " summary keys     " WS-Keys-Built.
004520     display  Prog-Name " years skipped    " WS-Years-Skipped.
004530     goback.
004540*
004550*> Top-level section, Goback returns control to the job step - there
004560*> is no Thru range on Aa000-Main itself, it is only ever entered once.
004570 AA000-Exit.  exit section.
004580*
004590 AA010-Load-Vap-Metadata      section.
004600**************************************
004610*> Drives AA011 once per Vapmd record until end of file.  Unlike
004620*> Vp010's BB012, no dedup or range check here - this step only cares
004630*> about the Id/Year/Before-Tfs values used to build Yr-Value entries
004640*> later, not the record quality checks Vp010 already performed.
004650*
004660     perform  AA011-Read-And-Load-Vap thru AA011-Exit
004670              until Vap-Md-Status = "10".
004680*> Vapmd is closed later, at Aa000-Main, once Secmst and the year axis
004690*> have loaded too - all three closes happen together, after Lotwork.
004700*
004710 AA010-Exit.  exit section.
004720*
004730 AA011-Read-And-Load-Vap      section.
004740**************************************
004750*> A full Vap-Table (SY002) just stops loading further rows - logged,
004760*> not fatal, the same tolerance Vp010 shows on its own full-table case.
004770*
004780     read     Vap-Md-File into VP-Vap-Record
004790              at end
004800                       move     "10" to Vap-Md-Status
004810                       go to    AA011-Exit
004820     end-read.
004830     if       Vap-Tbl-Count >= 500
004840              display  SY002
004850              go to    AA011-Exit.
004860     add      1 to Vap-Tbl-Count.
004870     set      Vap-Idx to Vap-Tbl-Count.
004880     move     Vap-Id          to Vap-Tbl-Id (Vap-Idx).
004890     move     Vap-Year        to Vap-Tbl-Year (Vap-Idx).
004900     move     Vap-Before-Tfs  to Vap-Tbl-Bef-Tfs (Vap-Idx).
004910     move     Vap-Tfs-Percent to Vap-Tbl-Tfs-Pct (Vap-Idx).
004920*
004930*> Exit paragraph for the Perform ... Thru at Aa010 - the loading loop
004940*> tests Vap-Md-Status itself, nothing further needed here.
004950 AA011-Exit.  exit section.
004960*
004970 AA015-Load-Security-Master   section.
004980**************************************
004990*> Drives AA016 once per Secmst record until end of file.
005000*
005010     perform  AA016-Read-And-Load-Sec thru AA016-Exit
005020              until Sec-Mst-Status = "10".
005030*> Same note as Aa010 - Secmst stays open until the year axis is also
005040*> built, the close happens back at Aa000-Main for all three inputs.
005050*
005060 AA015-Exit.  exit section.
005070*
005080 AA016-Read-And-Load-Sec      section.
005090**************************************
005100*> Same full-table tolerance as AA011 - SY003 logged, load continues
005110*> with whatever fits, run is not aborted over it.
005120*
005130     read     Sec-Mst-File into VP-Sec-Record
005140              at end
005150                       move     "10" to Sec-Mst-Status
005160                       go to    AA016-Exit
005170     end-read.
005180     if       Sec-Tbl-Count >= 500
005190              display  SY003
005200              go to    AA016-Exit.
005210     add      1 to Sec-Tbl-Count.
005220     set      Sec-Idx to Sec-Tbl-Count.
005230     move     Sec-Isin       to Sec-Tbl-Isin (Sec-Idx).
005240     move     Sec-Wkn        to Sec-Tbl-Wkn (Sec-Idx).
005250     move     Sec-Name       to Sec-Tbl-Name (Sec-Idx).
005260     move     Sec-Curr-Price to Sec-Tbl-Price (Sec-Idx).
005270     move     Sec-Has-Price  to Sec-Tbl-Has-Price (Sec-Idx).
005280*
005290*> Sec-Tbl-Has-Price is carried here the same as Vp040 carries it, but
005300*> this report has no current-price column of its own to feed from it.
005310 AA016-Exit.  exit section.
005320*
005330 AA020-Build-Year-Axis        section.
005340**************************************
005350*> Builds the report's 4 year columns from the distinct Vap-Year
005360*> values on Vap-Table, ascending.  Years beyond the 4th are counted
005370*> in Ws-Years-Skipped and left off the report - see Vp031 note in
005380*> the run summary when that happens.
005390*
005400     set      Vap-Idx to 1.
005410     perform  AA021-Test-One-Vap-Year thru AA021-Exit
005420              until Vap-Idx > Vap-Tbl-Count.
005430*> Axis entries are now set but the captions are still blank - the
005440*> second loop below fills Ws-Cap-Before/After for each one in turn.
005450     set      WS-Yr-Idx to 1.
005460     perform  AA022-Build-One-Caption thru AA022-Exit
005470              until WS-Yr-Idx > WS-Global-Year-Count.
005480*
005490 AA020-Exit.  exit section.
005500*
005510 AA021-Test-One-Vap-Year      section.
005520**************************************
005530*> One Vap-Table row per call - adds its year to the axis, in the
005540*> first free slot, unless it is already there or the axis is full.
005550*
005560     move     "N" to WS-Id-Found.
005570     set      WS-Yr-Idx to 1.
005580     perform  AA021A-Test-One-Axis-Slot thru AA021A-Exit
005590              until WS-Yr-Idx > WS-Global-Year-Count or WS-Id-Was-Found.
005600     if       not WS-Id-Was-Found
005610              if       WS-Global-Year-Count < 4
005620                       add      1 to WS-Global-Year-Count
005630                       set      WS-Yr-Idx to WS-Global-Year-Count
005640                       move     Vap-Tbl-Year (Vap-Idx)
005650                                to WS-Global-Year (WS-Yr-Idx)
005660              else
005670                       add      1 to WS-Years-Skipped
005680              end-if
005690     end-if.
005700     set      Vap-Idx up by 1.
005710*> Vap-Idx advances regardless of whether a slot was taken or the axis
005720*> was already full - Aa020's Until clause is what stops the loop.
005730*
005740 AA021-Exit.  exit section.
005750*
005760 AA021A-Test-One-Axis-Slot    section.
005770**************************************
005780*> Checks whether Vap-Tbl-Year (Vap-Idx) is already on the axis.
005790*
005800     if       WS-Global-Year (WS-Yr-Idx) = Vap-Tbl-Year (Vap-Idx)
005810              move     "Y" to WS-Id-Found
005820     else
005830              set      WS-Yr-Idx up by 1
005840     end-if.
005850*> A full scan with no hit leaves Ws-Id-Found "N" and Ws-Yr-Idx one
005860*> past the axis's current end - Aa021 treats that as "not on axis".
005870*
005880 AA021A-Exit.  exit section.
005890*
005900 AA022-Build-One-Caption      section.
005910**************************************
005920*> Ascending insertion is not worth a sort for only 4 slots - a
005930*> simple straight insertion on the fly while building the captions
005940*> keeps the columns in year order.
005950*
005960     perform  AA023-Bubble-One-Pass thru AA023-Exit.
005970     string   WS-Global-Year (WS-Yr-Idx) " VOR TFS"
005980              delimited by size into WS-Cap-Before (WS-Yr-Idx).
005990     string   WS-Global-Year (WS-Yr-Idx) " NACH TFS"
006000              delimited by size into WS-Cap-After (WS-Yr-Idx).
006010     set      WS-Yr-Idx up by 1.
006020*> Both captions are built from the same Ws-Global-Year value - "vor"
006030*> and "nach" are German for before and after, matching the filing
006040*> form's own column wording.
006050*
006060 AA022-Exit.  exit section.
006070*
006080 AA023-Bubble-One-Pass        section.
006090**************************************
006100*> Sinks WS-Global-Year(Ws-Yr-Idx) down past any smaller year still
006110*> ahead of it in the axis built so far.  Recurses via the Go To below
006120*> rather than a Perform, since the slot keeps moving left each pass.
006130*
006140     if       WS-Yr-Idx > 1
006150              if       WS-Global-Year (WS-Yr-Idx) <
006160                       WS-Global-Year (WS-Yr-Idx - 1)
006170                       move WS-Global-Year (WS-Yr-Idx) to WS-Yr-Slot
006180                       move WS-Global-Year (WS-Yr-Idx - 1)
006190                            to WS-Global-Year (WS-Yr-Idx)
006200                       move WS-Yr-Slot
006210                            to WS-Global-Year (WS-Yr-Idx - 1)
006220                       set  WS-Yr-Idx down by 1
006230                       go to AA023-Bubble-One-Pass
006240              end-if
006250     end-if.
006260*> Four slots at most, so the worst case is three swaps - a real Sort
006270*> verb would be all overhead for an array this small.
006280*
006290 AA023-Exit.  exit section.
006300*
006310 CC011-Read-And-Accumulate    section.
006320**************************************
006330*> Main lot loop - one Lotwork record per call.  Resolves the year
006340*> table for the lot's security, skips it outright when there is no
006350*> Vap-Table match at all (see the 08/02/2005 change note below),
006360*> otherwise calls Vpcalc for the prorated per-year Vap and rolls the
006370*> result into the running summary via CC012.
006380*
006390     read     Lot-File into VP-Lot-Record
006400              at end
006410                       move     "10" to Lot-Status
006420                       go to    CC011-Exit
006430     end-read.
006440     add      1 to WS-Lots-Read.
006450     perform  CC005-Resolve-Match-Id thru CC005-Exit.
006460*> 08/02/2005 rl - no Vap-Table row at all for this security -
006470*> VapSummaryCollector skips the lot rather than printing an
006480*> all-zero Summe row for a non-fund holding, see Ticket 512.
006490     if       not WS-Id-Was-Found
006500              go to    CC011-Exit.
006510     move     Lot-Date          to Vc-Lot-Purchase-Date.
006520     move     Lot-Shares-Unsold to Vc-Lot-Unsold-Shares.
006530     move     Lot-Cost-Per-Share to Vc-Lot-Cost-Per-Share.
006540     move     Lot-Tfs-Percent   to Vc-Tfs-Percent.
006550     call     "VPCALC" using Vpcalc-Linkage VP-Year-Table.
006560     perform  CC012-Accumulate-Into-Summary thru CC012-Exit.
006570*
006580*> Vc-Result itself is not inspected here - this report only wants the
006590*> per-year Vap amounts Vpcalc leaves on Vp-Year-Table, not the full
006600*> tax computation Vp040's detail report prints column by column.
006610 CC011-Exit.  exit section.
006620*
006630 CC005-Resolve-Match-Id       section.
006640**************************************
006650*> Rebuilds Vp-Year-Table for this lot's security, trying Isin, then
006660*> Wkn (via the security master), then Name - same cascade Vp010
006670*> used when it set Lot-Tfs-Percent, repeated here as its own pass
006680*> rather than shared off a common table each load module keeps.
006690*
006700     move     zero   to Yr-Entries-Used.
006710     move     "N"    to WS-Id-Found.
006720     if       Lot-Isin not = spaces
006730              move     Lot-Isin to WS-Match-Id
006740              perform  CC006-Collect-Year-Entries thru CC006-Exit
006750     end-if.
006760     if       not WS-Id-Was-Found
006770              move     "N" to WS-Sec-Found
006780              set      Sec-Idx to 1
006790              perform  CC007-Find-Sec-By-Isin thru CC007-Exit
006800              if       WS-Sec-Was-Found and
006810                       Sec-Tbl-Wkn (Sec-Idx) not = spaces
006820                       move     spaces to WS-Match-Id
006830                       move     Sec-Tbl-Wkn (Sec-Idx) to WS-Match-Id (1:6)
006840                       perform  CC006-Collect-Year-Entries thru CC006-Exit
006850              end-if
006860     end-if.
006870     if       not WS-Id-Was-Found and Lot-Name not = spaces
006880              move     Lot-Name to WS-Match-Id
006890              perform  CC006-Collect-Year-Entries thru CC006-Exit
006900     end-if.
006910*
006920*> Whichever leg of the cascade last ran left Ws-Id-Found at its final
006930*> value - Cc011 tests it immediately on return to decide whether to
006940*> skip the lot, per the 08/02/2005 change.
006950 CC005-Exit.  exit section.
006960*
006970 CC006-Collect-Year-Entries   section.
006980**************************************
006990*> Scans Vap-Table for every row matching WS-Match-Id and copies each
007000*> one's Year/Before-Tfs onto Vp-Year-Table - this refills the table
007010*> Vpcalc will prorate across, one security at a time, overwriting
007020*> whatever the previous lot left there.
007030*
007040     move     zero to Yr-Entries-Used.
007050     move     "N"  to WS-Id-Found.
007060     set      Vap-Idx to 1.
007070     perform  CC006A-Test-One-Vap-Row thru CC006A-Exit
007080              until Vap-Idx > Vap-Tbl-Count.
007090*> Yr-Entries-Used is left at whatever Cc006A counted - Cc012 walks it
007100*> from 1 up to that count when it posts each year's amount below.
007110*
007120 CC006-Exit.  exit section.
007130*
007140 CC006A-Test-One-Vap-Row      section.
007150**************************************
007160*> One Vap-Table row per call; up to 16 matching years are collected,
007170*> the same ceiling Vpyrtab's layout allows Vpcalc to prorate across.
007180*
007190     if       Vap-Tbl-Id (Vap-Idx) = WS-Match-Id
007200              move     "Y" to WS-Id-Found
007210              if       Yr-Entries-Used < 16
007220                       add      1 to Yr-Entries-Used
007230                       set      Yr-Idx to Yr-Entries-Used
007240                       move     Vap-Tbl-Year (Vap-Idx)
007250                                to Yr-Value (Yr-Idx)
007260                       move     Vap-Tbl-Bef-Tfs (Vap-Idx)
007270                                to Yr-Md-Vap-Per-Share (Yr-Idx)
007280              end-if
007290     end-if.
007300     set      Vap-Idx up by 1.
007310*> The 16-row ceiling is shared with Vp010's own Vp-Year-Table build -
007320*> no fund on file has ever carried more distinct Vap years than that.
007330*
007340 CC006A-Exit.  exit section.
007350*
007360 CC007-Find-Sec-By-Isin       section.
007370**************************************
007380*> Drives CC007A once per Sec-Table row until a match or the table is
007390*> exhausted - used only when the Isin leg of the cascade above drew
007400*> a blank and a Wkn fallback is needed.
007410*
007420     perform  CC007A-Test-One-Sec-Entry thru CC007A-Exit
007430              until Sec-Idx > Sec-Tbl-Count or WS-Sec-Was-Found.
007440*> Ws-Sec-Found is left "N" with Sec-Idx run past the end of the table
007450*> when no Isin match turns up - Cc005 checks the flag, not the index.
007460*
007470 CC007-Exit.  exit section.
007480*
007490 CC007A-Test-One-Sec-Entry    section.
007500**************************************
007510*> One Sec-Table row per call.
007520*
007530     if       Sec-Tbl-Isin (Sec-Idx) = Lot-Isin
007540              move     "Y" to WS-Sec-Found
007550     else
007560              set      Sec-Idx up by 1
007570     end-if.
007580*> Linear, not indexed by Isin - Sec-Table is only ever this small a
007590*> handful of hundred rows, a direct scan costs nothing worth avoiding.
007600*
007610 CC007A-Exit.  exit section.
007620*
007630 CC012-Accumulate-Into-Summary section.
007640***************************************
007650*> Finds (or creates) the summary key for Lot-Isin/Lot-Name/
007660*> Lot-Depot/Lot-Tfs-Percent, then adds this lot's before/after-Tfs
007670*> Vap amount into whichever of the 4 report year columns the
007680*> calculator's result years happen to land on.
007690*
007700     perform  CC013-Find-Summary-Key thru CC013-Exit.
007710     if       not WS-Sum-Was-Found
007720              if       Sum-Key-Count >= 2000
007730                       display  VP031 " " Lot-Depot " " Lot-Isin
007740                       go to    CC012-Exit
007750              end-if
007760              add      1 to Sum-Key-Count
007770              set      Sum-Idx to Sum-Key-Count
007780              move     Lot-Isin        to Sum-Isin (Sum-Idx)
007790              move     Lot-Name        to Sum-Name (Sum-Idx)
007800              move     Lot-Depot       to Sum-Depot (Sum-Idx)
007810              move     Lot-Tfs-Percent to Sum-Tfs-Pct (Sum-Idx)
007820              move     zero            to Sum-Yr-Before (Sum-Idx 1)
007830                                           Sum-Yr-After  (Sum-Idx 1)
007840                                           Sum-Yr-Before (Sum-Idx 2)
007850                                           Sum-Yr-After  (Sum-Idx 2)
007860                                           Sum-Yr-Before (Sum-Idx 3)
007870                                           Sum-Yr-After  (Sum-Idx 3)
007880                                           Sum-Yr-Before (Sum-Idx 4)
007890                                           Sum-Yr-After  (Sum-Idx 4)
007900              add      1 to WS-Keys-Built
007910     end-if.
007920*> New key or existing, the year-by-year posting below always runs -
007930*> a new key starts from the zeroes just moved in above.
007940     set      Yr-Idx to 1.
007950     perform  CC014-Post-One-Year thru CC014-Exit
007960              until Yr-Idx > Yr-Entries-Used.
007970*> One lot can post into more than one year column when Vp-Year-Table
007980*> carries several entries for its security - Cc014 runs once per.
007990*
008000 CC012-Exit.  exit section.
008010*
008020 CC013-Find-Summary-Key       section.
008030**************************************
008040*> Linear scan of Sum-Key-Table for an exact match on all four key
008050*> fields - the table tops out at 2000 rows, well within what a
008060*> straight scan handles comfortably for a once-per-lot lookup.
008070*
008080     move     "N" to WS-Sum-Found.
008090     set      Sum-Idx to 1.
008100     perform  CC013A-Test-One-Key thru CC013A-Exit
008110              until Sum-Idx > Sum-Key-Count or WS-Sum-Was-Found.
008120*> Not-found leaves Sum-Idx one past the last occupied row - exactly
008130*> where Cc012 wants it, ready to become the new row's subscript.
008140*
008150 CC013-Exit.  exit section.
008160*
008170 CC013A-Test-One-Key          section.
008180**************************************
008190*> One Sum-Key-Table row per call.
008200*
008210     if       Sum-Isin (Sum-Idx)    = Lot-Isin    and
008220              Sum-Name (Sum-Idx)    = Lot-Name    and
008230              Sum-Depot (Sum-Idx)   = Lot-Depot   and
008240              Sum-Tfs-Pct (Sum-Idx) = Lot-Tfs-Percent
008250              move     "Y" to WS-Sum-Found
008260     else
008270              set      Sum-Idx up by 1
008280     end-if.
008290*> All four key fields must match - Depot is part of the key because
008300*> the same Isin in two different depots is two different Summe rows.
008310*
008320 CC013A-Exit.  exit section.
008330*
008340 CC014-Post-One-Year           section.
008350***************************************
008360*> Finds which report year column (if any) Yr-Value(Yr-Idx) maps to
008370*> and posts this lot's before/after Tfs amount into it.  The Tfs
008375*> percentage is applied right here, the same formula Vpcalc's
008376*> Cc400-Calc-Tax uses against the gain - there is no shared
008377*> paragraph for it, each load module keeps its own copy.
008380*
008390     move     zero to WS-Yr-Slot.
008400     set      WS-Yr-Idx to 1.
008410     perform  CC015-Match-One-Axis-Slot thru CC015-Exit
008420              until WS-Yr-Idx > WS-Global-Year-Count
008430                 or WS-Yr-Slot not = zero.
008440     if       WS-Yr-Slot not = zero
008450              compute  WS-Lot-Amt-Before rounded =
008460                       Yr-Lot-Vap-Per-Share (Yr-Idx) *
008470                       Vc-Lot-Unsold-Shares
008480              if       Vc-Tfs-Percent > zero
008490                       compute  WS-Lot-Amt-After rounded =
008500                                WS-Lot-Amt-Before *
008510                                (100 - Vc-Tfs-Percent) / 100
008520              else
008530                       move     WS-Lot-Amt-Before to WS-Lot-Amt-After
008540              end-if
008550              add      WS-Lot-Amt-Before
008560                       to Sum-Yr-Before (Sum-Idx WS-Yr-Slot)
008570              add      WS-Lot-Amt-After
008580                       to Sum-Yr-After  (Sum-Idx WS-Yr-Slot)
008590     end-if.
008600     set      Yr-Idx up by 1.
008610*> A Yr-Value not found on the axis at all (Ws-Yr-Slot still zero)
008620*> posts to neither total - Ws-Years-Skipped already counted it.
008630*
008640 CC014-Exit.  exit section.
008650*
008660 CC015-Match-One-Axis-Slot     section.
008670***************************************
008680*> One axis slot per call - a year outside the 4 built by AA020
008690*> (possible when Ws-Years-Skipped is non-zero) simply posts nowhere.
008700*
008710     if       WS-Global-Year (WS-Yr-Idx) = Yr-Value (Yr-Idx)
008720              move     WS-Yr-Idx to WS-Yr-Slot
008730     else
008740              set      WS-Yr-Idx up by 1
008750     end-if.
008760*
008770 CC015-Exit.  exit section.
008780*
008790 CC020-Sort-Summary-Keys       section.
008800***************************************
008810*> Straight selection sort on Sum-Key-Table, ascending by Depot then
008820*> Isin then Name - small enough a table (rarely more than a few
008830*> hundred keys) that a real SORT verb would be overkill for an
008840*> in-memory accumulator.
008850*
008860     if       Sum-Key-Count > 1
008870              set      Sum-Idx to 1
008880              perform  CC021-Sort-From-One-Position thru CC021-Exit
008890                       until Sum-Idx >= Sum-Key-Count
008900     end-if.
008910*> A Sum-Key-Count of 0 or 1 needs no sort at all - the If above keeps
008920*> Cc021 from ever being entered with nothing useful for it to do.
008930*
008940 CC020-Exit.  exit section.
008950*
008960 CC021-Sort-From-One-Position  section.
008970***************************************
008980*> One outer pass of the selection sort - finds the smallest remaining
008990*> key from Sum-Idx onward and swaps it into place if it is not
009000*> already there.
009010*
009020     move     Sum-Idx to WS-Sum-Idx-Hold.
009030     set      Sec-Idx to Sum-Idx.
009040     set      Sec-Idx up by 1.
009050     perform  CC022-Find-Smaller-Entry thru CC022-Exit
009060              until Sec-Idx > Sum-Key-Count.
009070     if       WS-Sum-Idx-Hold not = Sum-Idx
009080              set      Vap-Idx to WS-Sum-Idx-Hold
009090              move     Sum-Key-Entry (Vap-Idx) to WS-Swap-Entry
009100              move     Sum-Key-Entry (Sum-Idx) to Sum-Key-Entry (Vap-Idx)
009110              move     WS-Swap-Entry           to Sum-Key-Entry (Sum-Idx)
009120     end-if.
009130     set      Sum-Idx up by 1.
009140*> Sec-Idx is free for Cc021/Cc022 to borrow because Sec-Table is fully
009150*> loaded by this point in the run - nothing else still needs the index.
009160*
009170 CC021-Exit.  exit section.
009180*
009190 CC022-Find-Smaller-Entry      section.
009200***************************************
009210*> Sec-Idx scans ahead of the current position looking for a key
009220*> that sorts before whichever one Ws-Sum-Idx-Hold currently points
009230*> to; re-using Sec-Idx/Vap-Idx here (idle once the masters are
009240*> loaded) avoids adding yet another pair of index names.
009250*
009260     set      Vap-Idx to WS-Sum-Idx-Hold.
009270     if       Sum-Depot (Sec-Idx) < Sum-Depot (Vap-Idx) or
009280              (Sum-Depot (Sec-Idx) = Sum-Depot (Vap-Idx) and
009290               Sum-Isin  (Sec-Idx) < Sum-Isin  (Vap-Idx)) or
009300              (Sum-Depot (Sec-Idx) = Sum-Depot (Vap-Idx) and
009310               Sum-Isin  (Sec-Idx) = Sum-Isin  (Vap-Idx) and
009320               Sum-Name  (Sec-Idx) < Sum-Name  (Vap-Idx))
009330              set      WS-Sum-Idx-Hold to Sec-Idx
009340     end-if.
009350*> Depot is the major sort key, then Isin, then Name - report order
009360*> per Dd010's note, a depot's rows grouped together for the Summe
009370*> control break, Isin/Name simply making each depot's block readable.
009380     set      Sec-Idx up by 1.
009390*> Sum-Idx, meanwhile, stays put through this whole inner scan - it is
009400*> Cc021's loop control, not touched again until the swap decision.
009410*
009420 CC022-Exit.  exit section.
009430*
009440 DD010-Print-Summary-Report    section.
009450***************************************
009460*> Sum-Key-Table is already in Depot/Isin/Name order - the Report
009470*> Writer's own Control-break logic on WS-Rpt-Depot does the rest
009480*> (Summe subtotal, blank line, Gesamtsumme at Terminate time).
009490*
009500     set      Sum-Idx to 1.
009510     perform  DD011-Print-One-Key thru DD011-Exit
009520              until Sum-Idx > Sum-Key-Count.
009530*> A Sum-Key-Count of zero - no lots matched any Vap-Table entry at
009540*> all - prints nothing but the page heading and the Gesamtsumme zero.
009550*
009560 DD010-Exit.  exit section.
009570*
009580 DD011-Print-One-Key           section.
009590***************************************
009600*> Moves one Sum-Key-Table row into WS-Rpt-Row, field by field and
009610*> year by year, then Generates the detail line - the Report Writer
009620*> prints only from the Working-Storage sources named on Summary-
009630*> Detail, never straight off the indexed table entry.
009640*
009650     move     Sum-Isin (Sum-Idx)  to WS-Rpt-Isin.
009660     move     Sum-Name (Sum-Idx)  to WS-Rpt-Name.
009670     move     Sum-Depot (Sum-Idx) to WS-Rpt-Depot.
009680     move     Sum-Yr-Before (Sum-Idx 1) to WS-Rpt-Before (1).
009690     move     Sum-Yr-After  (Sum-Idx 1) to WS-Rpt-After  (1).
009700     move     Sum-Yr-Before (Sum-Idx 2) to WS-Rpt-Before (2).
009710     move     Sum-Yr-After  (Sum-Idx 2) to WS-Rpt-After  (2).
009720     move     Sum-Yr-Before (Sum-Idx 3) to WS-Rpt-Before (3).
009730     move     Sum-Yr-After  (Sum-Idx 3) to WS-Rpt-After  (3).
009740     move     Sum-Yr-Before (Sum-Idx 4) to WS-Rpt-Before (4).
009750     move     Sum-Yr-After  (Sum-Idx 4) to WS-Rpt-After  (4).
009760     generate Summary-Detail.
009770     set      Sum-Idx up by 1.
009780*> Generate alone drives the Summe/Gesamtsumme footings too - nothing
009790*> else in this paragraph has to ask the Report Writer for a break.
009800*
009810 DD011-Exit.  exit section.
009820*
