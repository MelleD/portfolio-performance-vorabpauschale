000010*
000020*****************************************************************
000030*                                                                *
000040*        Vap Detail Report  -  By Depot & Security              *
000050*                                                                *
000060*****************************************************************
000070*  Step 4 of 4, the last step in the chain.  Vp030 (the summary) and
000080*  this program both re-read Vapmd/Secmst and Lotwork independently -
000090*  neither one's output feeds the other, they are two different views
000100*  of the same underlying lot data, run in either order.
000110*
000120 identification          division.
000130*================================
000140*
000150 program-id.       VP040.
000160**
000170    Author.           R. Lindemann, 14/06/1988.
000180**
000190    Installation.     Nordkapital Anlage-Verwaltung GmbH.
000200**
000210    Date-Written.     14/06/1988.
000220**
000230    Date-Compiled.
000240**
000250    Security.         Copyright (C) 1988 - 2026 & later,
000260                      Nordkapital Anlage-Verwaltung GmbH.
000270                      For internal use within NAV tax reporting only.
000280**
000290    Remarks.          Step 4, final step, of the Vap tax batch.  Re-reads
000300                      the Vap Metadata and Security Master the same way
000310                      Vp030 does, then loads the entire unsold-lot work
000320                      file into memory and sorts it by Depot + Isin +
000330                      purchase date so it can print one section per
000340                      depot/security with its lots in date order.  The
000350                      cumulative taxable-gain accumulator that feeds the
000360                      loss-offset rule in Vpcalc is reset at the start of
000370                      every security section, matching the batch's rule
000380                      that loss offset only applies within one security.
000390**
000400    Called Modules.   VPCALC.
000410**
000420    Files used :
000430                      VAPMD.    Vap Metadata, input.
000440                      SECMST.   Security Master, input.
000450                      LOTWORK.  Unsold-Lot work file, input.
000460                      VAPDETL.  Detail report, output.
000470**
000480    Error messages used.
000490 System wide:
000500                      SY001, SY002, SY003, SY004.
000510**
000520*************************************************************************
000530* Changes:
000540* 14/06/1988 rl - 1.0.00 Created.
000550* 02/11/1989 rl -     .1 Vap-Table widened 200 to 500 rows, matching
000560*                        Vp010 of the same date.
000570* 08/04/1993 rl -     .2 Lot-Table widened 1000 to 3000 rows, matching
000580*                        Vp010 of the same date.
000590* 23/11/1995 rl -     .3 Metadata lookup cascade Isin/Wkn/Name added,
000600*                        matching Vp010's change of the same date.
000610* 14/02/1998 rl -     .4 Y2K - Vap-Year, Lot-Date already 4 digit
000620*                        Ccyy, no change needed.
000630* 09/06/2001 rl -     .5 Report widened to carry 4 Vap years instead
000640*                        of 2, matching Vp030 of the same date.
000650* 12/01/2004 rl -     .6 Tax columns now suppressed (Present When)
000660*                        when the security carries no current price,
000670*                        previously printed as zero and was mistaken
000680*                        for a genuine nil gain by Revisionsabteilung.
000690* 08/02/2005 rl -     .7 Steuer heading now shows the Kest rate
000700*                        (26,375% at the default zero church tax rate)
000710*                        per Revision request 512; zero amounts on the
000720*                        cost/vap/tax columns now print blank, not 0.00.
000730* 22/04/2007 rl -     .8 Documentation audit, request 520 - wrote up
000740*                        every paragraph inline, no logic touched.
000750*                        Dropped the unused Vapmd/Lotwork trailer
000760*                        layouts carried in Vpvapmd/Vplot, see those
000770*                        copybooks' changes of the same date.
000771* 14/05/2007 rl -     .9 Revision request 533 - dropped the Vp4-
000772*                        Price-Valid class test, nothing here ever
000773*                        used it; special-names removed along with
000774*                        it, no logic changed.
000780*
000790*************************************************************************
000800*
000810 environment             division.
000820*================================
000830*
000840 configuration           section.
000850 source-computer.        NAV-3090.
000860 object-computer.        NAV-3090.
000870*> No special-names paragraph here - Vp040 tests WS-Rpt-Has-Price/
000880*> Vc-Has-Price directly everywhere a price-present flag matters,
000890*> no class condition or page mnemonic of its own to declare.
000930*
000940 input-output            section.
000950*> All four files are inputs except Vapdetl - Lotwork is read in full
000960*> and sorted into memory (Bb020) rather than processed record by
000970*> record the way Vp030 consumes it, since this report's layout needs
000980*> every lot for a security grouped together before the first Generate.
000990 file-control.
001000 copy "selvapmd.cob".
001010 copy "selsecmst.cob".
001020 copy "sellot.cob".
001030 copy "seldetail.cob".
001040*
001050 data                    division.
001060*================================
001070*
001080 file section.
001090*
001100 copy "fdvapmd.cob".
001110 copy "fdsecmst.cob".
001120 copy "fdlot.cob".
001130 copy "fddetail.cob".
001140*
001150*> Two control breaks this time, Depot then Isin - a security section
001160*> header (Isin + name) prints under each depot's own header whenever
001170*> either field changes, giving the nested Depot/Security grouping
001180*> Revisionsabteilung asked for when this report was first laid down.
001190 RD  VP-Detail-Rpt
001200     control             WS-Rpt-Depot WS-Rpt-Isin
001210     final
001220     page limit          WS-Page-Lines
001230     heading             1
001240     first detail        9
001250     last detail         WS-Page-Lines.
001260*
001270 01  Detail-Page-Head     type page heading.
001280     03  line 1.
001290         05  column 2    pic x(17)  source Prog-Name.
001300         05  column 60   pic x(25) value "NAV  VAP-EINZELNACHWEIS".
001310     03  line 3.
001320         05  column 2    pic x(9)  value "KAUFDATUM".
001330         05  column 13   pic x(11) value "STCK UNVRK".
001340         05  column 27   pic x(11) value "STCK GEKF".
001350         05  column 41   pic x(13) value "GESAMTKOSTEN".
001360         05  column 57   pic x(11) value "KOSTEN/STK".
001370         05  column 70   pic x(4)  source WS-Cap-Year (1).
001380         05  column 83   pic x(4)  source WS-Cap-Year (2).
001390         05  column 96   pic x(4)  source WS-Cap-Year (3).
001400         05  column 109  pic x(4)  source WS-Cap-Year (4).
001410         05  column 122  pic x(11) value "GES VAP/STK".
001420         05  column 135  pic x(11) value "AK INKL VAP".
001430         05  column 148  pic x(12) value "KURSWERT".
001440         05  column 164  pic x(13) value "STPFL GEWINN".
001450         05  column 180  pic x(14) value "STEUER 26,375%".
001460         05  column 194  pic x(11) value "NETTOWERT".
001470         05  column 210  pic x(6)  value "QUOTE".
001480         05  filler      pic x(1).
001490*> Quote is this shop's word for the tax ratio (Steuer/Stpfl Gewinn) -
001500*> carried over from the German verb "quotieren", matches the filing
001510*> form column the same way "Summe"/"Gesamtsumme" do on Vp030.
001520     03  line 5.
001530         05  column 2    pic x(216) value all "-".
001540         05  filler      pic x(1).
001550*
001560*> Fires whenever Ws-Rpt-Depot changes - once at the very first lot
001570*> (the Report Writer treats the first value as a change from nothing)
001580*> and again at every depot boundary after that.
001590 01  Detail-Head-Depot    type control heading WS-Rpt-Depot.
001600     03  line plus 2.
001610         05  column 2    pic x(8)  value "DEPOT:".
001620         05  column 11   pic x(20) source WS-Rpt-Depot.
001630         05  filler      pic x(1).
001640*
001650*> Fires on Ws-Rpt-Isin changing within a depot - every new security
001660*> inside the current depot gets its own Isin/name header line, above
001670*> the lots belonging to it.
001680 01  Detail-Head-Security type control heading WS-Rpt-Isin.
001690     03  line plus 1.
001700         05  column 4    pic x(6)  value "ISIN:".
001710         05  column 11   pic x(12) source WS-Rpt-Isin.
001720         05  column 26   pic x(40) source WS-Rpt-Name.
001730         05  filler      pic x(1).
001740*
001750*> One printed line per lot - every Vpcalc result column plus the 4
001760*> year-by-year Vap amounts.  Gross/taxable/tax/net/ratio columns carry
001770*> Present When Ws-Rpt-Has-Price = "Y" per Revision request 496, a
001780*> security with no current price has no gain to show and prints blank
001790*> there rather than a distracting computed-off-zero column.
001800 01  Detail-Line          type is detail.
001810     03  line plus 1.
001820         05  column 2    pic 9999/99/99     source WS-Rpt-Purch-Date.
001830         05  column 13   pic zzz,zz9.9999-  source WS-Rpt-Shares-Unsold.
001840         05  column 27   pic zzz,zz9.9999-  source WS-Rpt-Shares-Bought.
001850         05  column 41   pic zz,zzz,zz9.99- source WS-Rpt-Total-Cost
001860                          blank when zero.
001870         05  column 57   pic zz,zz9.9999-   source WS-Rpt-Cost-Per-Share
001880                          blank when zero.
001890         05  column 70   pic zz,zz9.9999-   source WS-Rpt-Year-Vap (1)
001900                          blank when zero.
001910         05  column 83   pic zz,zz9.9999-   source WS-Rpt-Year-Vap (2)
001920                          blank when zero.
001930         05  column 96   pic zz,zz9.9999-   source WS-Rpt-Year-Vap (3)
001940                          blank when zero.
001950         05  column 109  pic zz,zz9.9999-   source WS-Rpt-Year-Vap (4)
001960                          blank when zero.
001970         05  column 122  pic zz,zz9.9999-
001980                          source WS-Rpt-Sum-Vap-Per-Share
001990                          blank when zero.
002000         05  column 135  pic zz,zz9.9999-   source WS-Rpt-Acq-Price
002010                          blank when zero.
002020         05  column 148  pic zz,zzz,zz9.99- source WS-Rpt-Gross-Value
002030                          present when WS-Rpt-Has-Price = "Y"
002040                          blank when zero.
002050         05  column 164  pic zz,zzz,zz9.99- source WS-Rpt-Taxable-Gain
002060                          present when WS-Rpt-Has-Price = "Y"
002070                          blank when zero.
002080         05  column 180  pic zz,zz9.99-     source WS-Rpt-Tax-Amount
002090                          present when WS-Rpt-Has-Price = "Y"
002100                          blank when zero.
002110         05  column 194  pic zz,zzz,zz9.99- source WS-Rpt-Net-Value
002120                          present when WS-Rpt-Has-Price = "Y"
002130                          blank when zero.
002140         05  column 210  pic 9.9999-        source WS-Rpt-Tax-Ratio
002150                          present when WS-Rpt-Has-Price = "Y".
002160         05  filler      pic x(1).
002170*
002180*> Final footing - just a lot count, this report has no money total of
002190*> its own the way Vp030's Gesamtsumme does, it is strictly a detail
002200*> listing for Revisionsabteilung to trace individual lots against.
002210 01  Detail-Foot-Final    type control footing final.
002220     03  line plus 2.
002230         05  column 2    pic x(19) value "LOSE IM BERICHT:".
002240         05  column 22   pic zzzz9             sum WS-Rpt-Line-Count.
002250         05  filler      pic x(1).
002260*
002270 working-storage section.
002280*-----------------------
002290 77  Prog-Name               pic x(17) value "VP040   (1.0.09)".
002300*
002310 copy "vpvapmd.cob".
002320 copy "vpsecmst.cob".
002330 copy "vplot.cob".
002340 copy "vpyrtab.cob".
002350*
002360*> Vap-Table/Sec-Table are this step's own copies - Vp040 never shares
002370*> working storage with Vp010 or Vp030, each job step loads its own.
002380 01  Vap-Table.
002390     03  Vap-Tbl-Count       binary-long unsigned value zero.
002400     03  Vap-Tbl-Entry       occurs 500 times
002410                              indexed by Vap-Idx.
002420         05  Vap-Tbl-Id        pic x(20).
002430         05  Vap-Tbl-Year      pic 9(4).
002440         05  Vap-Tbl-Bef-Tfs   pic S9(7)v9(4) comp-3.
002450         05  Vap-Tbl-Tfs-Pct   pic 9(3).
002460         05  Filler            pic x(4).
002470*
002480 01  Sec-Table.
002490     03  Sec-Tbl-Count       binary-long unsigned value zero.
002500     03  Sec-Tbl-Entry       occurs 500 times
002510                              indexed by Sec-Idx.
002520         05  Sec-Tbl-Isin      pic x(12).
002530         05  Sec-Tbl-Wkn       pic x(6).
002540         05  Sec-Tbl-Name      pic x(40).
002550         05  Sec-Tbl-Price     pic S9(7)v9(4) comp-3.
002560         05  Sec-Tbl-Has-Price pic x.
002570         05  Filler            pic x(4).
002580*
002590*> Identical layout to Vp030's Vpcalc-Linkage - the two reports call
002600*> the same subprogram the same way, one call per lot, only this
002610*> report actually prints the full Vc-Result set column by column.
002620 01  Vpcalc-Linkage.
002630     03  Vc-Lot-Purchase-Date   pic 9(8).
002640     03  Vc-Lot-Purchase-Broken redefines Vc-Lot-Purchase-Date.
002650         05  Vc-Lot-Purch-Ccyy  pic 9(4).
002660         05  Vc-Lot-Purch-Mm    pic 9(2).
002670         05  Vc-Lot-Purch-Dd    pic 9(2).
002680     03  Vc-Lot-Unsold-Shares   pic S9(7)v9(4) comp-3.
002690     03  Vc-Lot-Cost-Per-Share  pic S9(7)v9(4) comp-3.
002700     03  Vc-Tfs-Percent         pic 9(3).
002710     03  Vc-Church-Tax-Rate     pic 9v9(6)     value zero.
002720     03  Vc-Church-Tax-Broken redefines Vc-Church-Tax-Rate.
002730         05  Vc-Church-Tax-Whole   pic 9.
002740         05  Vc-Church-Tax-Decimal pic 9(6).
002750     03  Vc-Curr-Price          pic S9(7)v9(4) comp-3 value zero.
002760     03  Vc-Has-Price           pic x          value "N".
002770     03  Vc-Cum-Taxable-Gain    pic S9(9)v99   comp-3 value zero.
002780     03  Vc-Result.
002790         05  Vc-Total-Vap-Per-Share pic S9(7)v9(4) comp-3.
002800         05  Vc-Acquisition-Price   pic S9(7)v9(4) comp-3.
002810         05  Vc-Gross-Value         pic S9(9)v99   comp-3.
002820         05  Vc-Gross-Gain          pic S9(9)v99   comp-3.
002830         05  Vc-Taxable-Gain        pic S9(9)v99   comp-3.
002840         05  Vc-Gain-To-Tax         pic S9(9)v99   comp-3.
002850         05  Vc-Tax-Amount          pic S9(9)v99   comp-3.
002860         05  Vc-Net-Value           pic S9(9)v99   comp-3.
002870         05  Vc-Tax-Ratio           pic S9v9(4)    comp-3.
002880     03  Filler                 pic x(4).
002890*
002900*> File statuses, the page-size literal, and the two run counters
002910*> displayed at Aa000-Exit - same shape as the WS-Data group on every
002920*> other program in this batch.
002930 01  WS-Data.
002940     03  Vap-Md-Status       pic xx     value zero.
002950     03  Sec-Mst-Status      pic xx     value zero.
002960     03  Lot-Status          pic xx     value zero.
002970     03  Detail-Status       pic xx     value zero.
002980     03  WS-Page-Lines       pic 9(3)   comp value 60.
002990*
003000     03  WS-Lots-Read        binary-long unsigned value zero.
003010     03  WS-Lots-Printed     binary-long unsigned value zero.
003020     03  WS-Match-Id         pic x(20).
003030     03  WS-Id-Found         pic x          value "N".
003040         88  WS-Id-Was-Found   value "Y".
003050     03  WS-Sec-Found        pic x          value "N".
003060         88  WS-Sec-Was-Found  value "Y".
003070     03  WS-Sum-Idx-Hold     binary-long unsigned.
003080     03  WS-Yr-Slot          binary-long unsigned.
003090*> WS-Swap-Entry is exactly one Lot-Tbl-Entry row wide - scratch space
003100*> for Bb021's selection-sort swap, same idea as Vp030's Ws-Swap-Entry.
003110     03  WS-Swap-Entry       pic x(110).
003120*> Ws-Prev-Depot/Isin are Cc010's own section-break test, independent
003130*> of the Report Writer's Control clauses - Cc030 (a fresh security
003140*> section) must run before the first Generate of that security's
003150*> lots, and these two fields are how Cc010 notices the boundary.
003160     03  WS-Prev-Depot       pic x(20)  value spaces.
003170     03  WS-Prev-Isin        pic x(12)  value spaces.
003180     03  WS-First-Lot        pic x      value "Y".
003190         88  WS-Is-First-Lot   value "Y".
003200     03  Filler              pic x(4).
003210*
003220*> Same 4-slot year axis as Vp030's Ws-Global-Years, but the caption
003230*> here is only the bare Ccyy (Ws-Cap-Year) - the page heading already
003240*> says "Steuer"/"Vap" elsewhere, it does not need "vor/nach Tfs" on
003250*> every year column the way the summary report's heading does.
003260 01  WS-Global-Years.
003270     03  WS-Global-Year-Count binary-char unsigned value zero.
003280     03  WS-Global-Year-Entry occurs 4 times
003290                               indexed by WS-Yr-Idx.
003300         05  WS-Global-Year      pic 9(4).
003310         05  WS-Cap-Year          pic x(4).
003320     03  Filler                   pic x(4).
003330*
003340*> The entire Lotwork file lives here at once, unlike Vp030 which
003350*> streams it record by record - this report must have every lot for
003360*> a security in hand before it can sort them into purchase-date order
003370*> and start Generating.  3000 rows is the same ceiling Vp010 built
003380*> Lot-Table to when it first wrote Lotwork.
003390 01  Lot-Table.
003400     03  Lot-Tbl-Count       binary-long unsigned value zero.
003410     03  Lot-Tbl-Entry       occurs 3000 times
003420                              indexed by Lot-Idx.
003430         05  Lot-Tbl-Depot       pic x(20).
003440         05  Lot-Tbl-Isin        pic x(12).
003450         05  Lot-Tbl-Name        pic x(40).
003460         05  Lot-Tbl-Date        pic 9(8).
003470         05  Lot-Tbl-Bought      pic S9(7)v9(4) comp-3.
003480         05  Lot-Tbl-Unsold      pic S9(7)v9(4) comp-3.
003490         05  Lot-Tbl-Cost        pic S9(7)v9(4) comp-3.
003500         05  Lot-Tbl-Tfs-Pct     pic 9(3).
003510         05  Filler              pic x(4).
003520*
003530*> Moved from Lot-Tbl-Entry and Vc-Result immediately before each
003540*> Generate - same discipline as Vp030's WS-Rpt-Row, the Report Writer
003550*> only ever prints from Working-Storage sources.
003560 01  WS-Rpt-Row.
003570     03  WS-Rpt-Depot          pic x(20).
003580     03  WS-Rpt-Isin           pic x(12).
003590     03  WS-Rpt-Name           pic x(40).
003600     03  WS-Rpt-Purch-Date     pic 9(8).
003610     03  WS-Rpt-Shares-Bought  pic S9(7)v9(4) comp-3.
003620     03  WS-Rpt-Shares-Unsold  pic S9(7)v9(4) comp-3.
003630     03  WS-Rpt-Cost-Per-Share pic S9(7)v9(4) comp-3.
003640     03  WS-Rpt-Total-Cost     pic S9(9)v99   comp-3.
003650     03  WS-Rpt-Year-Vap       occurs 4 times pic S9(7)v9(4) comp-3.
003660     03  WS-Rpt-Sum-Vap-Per-Share pic S9(7)v9(4) comp-3.
003670     03  WS-Rpt-Acq-Price      pic S9(7)v9(4) comp-3.
003680     03  WS-Rpt-Has-Price      pic x          value "N".
003690     03  WS-Rpt-Gross-Value    pic S9(9)v99   comp-3.
003700     03  WS-Rpt-Taxable-Gain   pic S9(9)v99   comp-3.
003710     03  WS-Rpt-Tax-Amount     pic S9(9)v99   comp-3.
003720     03  WS-Rpt-Net-Value      pic S9(9)v99   comp-3.
003730     03  WS-Rpt-Tax-Ratio      pic S9v9(4)    comp-3.
003740     03  WS-Rpt-Line-Count     binary-long unsigned value 1.
003750     03  Filler                pic x(4).
003760*
003770*> Sy001-Sy003 copied in full the same way as Vp010/Vp030 - Sy004 is
003780*> this program's own full-table message, a dropped lot rather than a
003790*> dropped Vapmd/Secmst row.
003800 01  Error-Messages.
003810     03  SY001           pic x(46) value
003820         "SY001 Aborting run - file open failed, see log".
003830     03  SY002           pic x(46) value
003840         "SY002 Vap metadata table full - entry skipped".
003850     03  SY003           pic x(46) value
003860         "SY003 Security master table full - entry skip".
003870     03  SY004           pic x(46) value
003880         "SY004 Lot table full - detail record dropped ".
003890     03  Filler          pic x(4).
003900*
003910 procedure division.
003920*==================
003930*
003940 AA000-Main                  section.
003950*************************************
003960*> Job control.  Opens the 3 inputs and the 1 output up front - any
003970*> open failure closes whatever already opened and Gobacks, the same
003980*> "bail clean" pattern as every other step in this batch.  Lot-File
003990*> is closed again immediately after Bb010 loads it in full, well
004000*> before the print loop starts - there is no further reading from it.
004010*
004020     display  Prog-Name " starting".
004030     open     input  Vap-Md-File.
004040     if       Vap-Md-Status not = "00"
004050              display  SY001 " Vapmd " Vap-Md-Status
004060              goback.
004070     open     input  Sec-Mst-File.
004080     if       Sec-Mst-Status not = "00"
004090              display  SY001 " Secmst " Sec-Mst-Status
004100              close    Vap-Md-File
004110              goback.
004120     open     input  Lot-File.
004130     if       Lot-Status not = "00"
004140              display  SY001 " Lotwork " Lot-Status
004150              close    Vap-Md-File
004160                       Sec-Mst-File
004170              goback.
004180     open     output Detail-File.
004190     if       Detail-Status not = "00"
004200              display  SY001 " Vapdetl " Detail-Status
004210              close    Vap-Md-File
004220                       Sec-Mst-File
004230                       Lot-File
004240              goback.
004250*> Four opens, four near-identical guards - a subroutine would save
004260*> lines but would also hide which files are already closed by the
004270*> time any one guard fires, so each stays written out in full.
004280*
004290     perform  AA010-Load-Vap-Metadata thru AA010-Exit.
004300     perform  AA015-Load-Security-Master thru AA015-Exit.
004310     perform  AA020-Build-Year-Axis thru AA020-Exit.
004320*> Load order matters - the year axis has to be built from Vap-Table
004330*> before a single lot prints, the same way Vp030 needs it before its
004340*> first Generate, because the page heading's year captions depend on it.
004350     perform  BB010-Load-Lots thru BB010-Exit.
004360     close    Lot-File.
004370     perform  BB020-Sort-Lots thru BB020-Exit.
004380*
004390*> Table is fully loaded and sorted - a single pass over Lot-Table,
004400*> in order, drives every Generate; Cc010 watches for the Depot/Isin
004410*> boundary itself, the Report Writer's own Control clauses handle the
004420*> heading lines once Ws-Rpt-Depot/Isin are moved correctly.
004430     initiate VP-Detail-Rpt.
004440     set      Lot-Idx to 1.
004450     perform  CC010-Print-One-Lot thru CC010-Exit
004460              until Lot-Idx > Lot-Tbl-Count.
004470     terminate VP-Detail-Rpt.
004480*
004490     close    Vap-Md-File
004500              Sec-Mst-File
004510              Detail-File.
004520*> Run-summary counters to the console/job log, same habit as every
004530*> step in this batch - an operator can see at a glance whether any
004540*> lots were dropped for a full table (Sy004) along the way.
004550     display  Prog-Name " lots read        " WS-Lots-Read.
004560     display  Prog-Name " lots printed     " WS-Lots-Printed.
004570     goback.
004580*
004590*> Top-level section, Goback returns control to the job step - Aa000
004600*> is only ever entered once, there is no Thru range on it.
004610 AA000-Exit.  exit section.
004620*
004630 AA010-Load-Vap-Metadata      section.
004640**************************************
004650*> Drives AA011 once per Vapmd record until end of file - no dedup or
004660*> range check here, this step only needs the Id/Year/Before-Tfs
004670*> values used to build Yr-Value entries later.
004680*
004690     perform  AA011-Read-And-Load-Vap thru AA011-Exit
004700              until Vap-Md-Status = "10".
004710*
004720 AA010-Exit.  exit section.
004730*
004740 AA011-Read-And-Load-Vap      section.
004750**************************************
004760*> A full Vap-Table (SY002) just stops loading further rows - logged,
004770*> not fatal, same tolerance as Vp010/Vp030.
004780*
004790     read     Vap-Md-File into VP-Vap-Record
004800              at end
004810                       move     "10" to Vap-Md-Status
004820                       go to    AA011-Exit
004830     end-read.
004840     if       Vap-Tbl-Count >= 500
004850              display  SY002
004860              go to    AA011-Exit.
004870     add      1 to Vap-Tbl-Count.
004880     set      Vap-Idx to Vap-Tbl-Count.
004890     move     Vap-Id          to Vap-Tbl-Id (Vap-Idx).
004900     move     Vap-Year        to Vap-Tbl-Year (Vap-Idx).
004910     move     Vap-Before-Tfs  to Vap-Tbl-Bef-Tfs (Vap-Idx).
004920     move     Vap-Tfs-Percent to Vap-Tbl-Tfs-Pct (Vap-Idx).
004930*
004940 AA011-Exit.  exit section.
004950*
004960 AA015-Load-Security-Master   section.
004970**************************************
004980*> Drives AA016 once per Secmst record until end of file.
004990*
005000     perform  AA016-Read-And-Load-Sec thru AA016-Exit
005010              until Sec-Mst-Status = "10".
005020*
005030 AA015-Exit.  exit section.
005040*
005050 AA016-Read-And-Load-Sec      section.
005060**************************************
005070*> Same full-table tolerance as AA011 - SY003 logged, load continues.
005080*
005090     read     Sec-Mst-File into VP-Sec-Record
005100              at end
005110                       move     "10" to Sec-Mst-Status
005120                       go to    AA016-Exit
005130     end-read.
005140     if       Sec-Tbl-Count >= 500
005150              display  SY003
005160              go to    AA016-Exit.
005170     add      1 to Sec-Tbl-Count.
005180     set      Sec-Idx to Sec-Tbl-Count.
005190     move     Sec-Isin       to Sec-Tbl-Isin (Sec-Idx).
005200     move     Sec-Wkn        to Sec-Tbl-Wkn (Sec-Idx).
005210     move     Sec-Name       to Sec-Tbl-Name (Sec-Idx).
005220*> Sec-Tbl-Has-Price drives the Present-When suppression Cc030 moves
005230*> onto Ws-Rpt-Has-Price once per security section below.
005240     move     Sec-Curr-Price to Sec-Tbl-Price (Sec-Idx).
005250     move     Sec-Has-Price  to Sec-Tbl-Has-Price (Sec-Idx).
005260*
005270 AA016-Exit.  exit section.
005280*
005290 AA020-Build-Year-Axis         section.
005300***************************************
005310*> Identical to Vp030's year axis build - the 4 report year columns
005320*> come from the distinct years on Vap-Table, ascending, the same way
005330*> for both reports so a reader comparing Summary and Detail sees the
005340*> same column headings.
005350*
005360     set      Vap-Idx to 1.
005370     perform  AA021-Test-One-Vap-Year thru AA021-Exit
005380              until Vap-Idx > Vap-Tbl-Count.
005390     set      WS-Yr-Idx to 1.
005400     perform  AA022-Build-One-Caption thru AA022-Exit
005410              until WS-Yr-Idx > WS-Global-Year-Count.
005420*
005430 AA020-Exit.  exit section.
005440*
005450 AA021-Test-One-Vap-Year      section.
005460**************************************
005470*> One Vap-Table row per call - adds its year to the axis in the next
005480*> free slot unless it is already there or the axis is already full
005490*> at 4.  Unlike Vp030, a 5th distinct year is simply dropped silently
005500*> here - there is no Ws-Years-Skipped counter on this report.
005510*
005520     move     "N" to WS-Id-Found.
005530     set      WS-Yr-Idx to 1.
005540     perform  AA021A-Test-One-Axis-Slot thru AA021A-Exit
005550              until WS-Yr-Idx > WS-Global-Year-Count or WS-Id-Was-Found.
005560     if       not WS-Id-Was-Found and WS-Global-Year-Count < 4
005570              add      1 to WS-Global-Year-Count
005580              set      WS-Yr-Idx to WS-Global-Year-Count
005590              move     Vap-Tbl-Year (Vap-Idx)
005600                       to WS-Global-Year (WS-Yr-Idx)
005610     end-if.
005620     set      Vap-Idx up by 1.
005630*> Vap-Idx advances regardless of whether a slot was taken - Aa020's
005640*> Until clause, not this paragraph, is what stops the outer loop.
005650*
005660 AA021-Exit.  exit section.
005670*
005680 AA021A-Test-One-Axis-Slot    section.
005690**************************************
005700*> Checks whether Vap-Tbl-Year (Vap-Idx) is already on the axis.
005710*
005720     if       WS-Global-Year (WS-Yr-Idx) = Vap-Tbl-Year (Vap-Idx)
005730              move     "Y" to WS-Id-Found
005740     else
005750              set      WS-Yr-Idx up by 1
005760     end-if.
005770*> A full scan with no hit leaves Ws-Id-Found "N" and Ws-Yr-Idx one
005780*> past the axis's current end, same convention Vp030 uses.
005790*
005800 AA021A-Exit.  exit section.
005810*
005820 AA022-Build-One-Caption      section.
005830**************************************
005840*> Insertion sort on the fly for a 4-slot array, then the caption is
005850*> just the bare Ccyy moved straight across - no "vor/nach Tfs" suffix
005860*> the way Vp030 builds, this report's heading needs only the year.
005870*
005880     perform  AA023-Bubble-One-Pass thru AA023-Exit.
005890     move     WS-Global-Year (WS-Yr-Idx) to WS-Cap-Year (WS-Yr-Idx).
005900     set      WS-Yr-Idx up by 1.
005910*
005920 AA022-Exit.  exit section.
005930*
005940 AA023-Bubble-One-Pass        section.
005950**************************************
005960*> Sinks WS-Global-Year(Ws-Yr-Idx) down past any smaller year already
005970*> on the axis - recurses via the Go To below since the slot keeps
005980*> moving left each pass, identical logic to Vp030's paragraph of the
005990*> same name.
006000*
006010     if       WS-Yr-Idx > 1
006020              if       WS-Global-Year (WS-Yr-Idx) <
006030                       WS-Global-Year (WS-Yr-Idx - 1)
006040                       move WS-Global-Year (WS-Yr-Idx) to WS-Yr-Slot
006050                       move WS-Global-Year (WS-Yr-Idx - 1)
006060                            to WS-Global-Year (WS-Yr-Idx)
006070                       move WS-Yr-Slot
006080                            to WS-Global-Year (WS-Yr-Idx - 1)
006090                       set  WS-Yr-Idx down by 1
006100                       go to AA023-Bubble-One-Pass
006110              end-if
006120     end-if.
006130*
006140 AA023-Exit.  exit section.
006150*
006160 BB010-Load-Lots               section.
006170***************************************
006180*> Drives BB011 once per Lotwork record until end of file - the whole
006190*> file must be in memory before Bb020 can sort it and Cc010 can start
006200*> printing in Depot/Isin/Date order.
006210*
006220     perform  BB011-Read-And-Load-Lot thru BB011-Exit
006230              until Lot-Status = "10".
006240*
006250 BB010-Exit.  exit section.
006260*
006270 BB011-Read-And-Load-Lot       section.
006280***************************************
006290*> A full Lot-Table (SY004) logs the lot dropped and keeps reading -
006300*> not fatal, same tolerance the other full-table cases in this batch
006310*> show.
006320*
006330     read     Lot-File into VP-Lot-Record
006340              at end
006350                       move     "10" to Lot-Status
006360                       go to    BB011-Exit
006370     end-read.
006380     add      1 to WS-Lots-Read.
006390     if       Lot-Tbl-Count >= 3000
006400              display  SY004
006410              go to    BB011-Exit.
006420     add      1 to Lot-Tbl-Count.
006430     set      Lot-Idx to Lot-Tbl-Count.
006440     move     Lot-Depot         to Lot-Tbl-Depot (Lot-Idx).
006450     move     Lot-Isin          to Lot-Tbl-Isin (Lot-Idx).
006460     move     Lot-Name          to Lot-Tbl-Name (Lot-Idx).
006470     move     Lot-Date          to Lot-Tbl-Date (Lot-Idx).
006480     move     Lot-Shares-Bought to Lot-Tbl-Bought (Lot-Idx).
006490     move     Lot-Shares-Unsold to Lot-Tbl-Unsold (Lot-Idx).
006500     move     Lot-Cost-Per-Share to Lot-Tbl-Cost (Lot-Idx).
006510     move     Lot-Tfs-Percent   to Lot-Tbl-Tfs-Pct (Lot-Idx).
006520*> Lot-Tbl-Name is carried here even though Vp010 also wrote it onto
006530*> Lotwork - printed straight from the table at Cc010, no re-lookup
006540*> against Sec-Table needed for the name column.
006550*
006560 BB011-Exit.  exit section.
006570*
006580 BB020-Sort-Lots                section.
006590****************************************
006600*> Straight selection sort ascending by Depot + Isin + purchase date -
006610*> Lotwork arrives in transaction order, not security order, since
006620*> Vp010 writes each depot's lots as it consumes its transactions.
006630*> A real Sort verb would pull in JCL sort-work steps for a table that
006640*> rarely exceeds a few thousand rows - not worth it here either.
006650*
006660     if       Lot-Tbl-Count > 1
006670              set      Lot-Idx to 1
006680              perform  BB021-Sort-From-One-Position thru BB021-Exit
006690                       until Lot-Idx >= Lot-Tbl-Count
006700     end-if.
006710*> A Lot-Tbl-Count of 0 or 1 needs no sort at all - the If above keeps
006720*> Bb021 from ever being entered with nothing useful for it to do.
006730*
006740 BB020-Exit.  exit section.
006750*
006760 BB021-Sort-From-One-Position   section.
006770****************************************
006780*> One outer pass of the selection sort - finds the smallest remaining
006790*> entry from Lot-Idx onward and swaps it into place if it is not
006800*> already there, same shape as Vp030's Cc021.
006810*
006820     move     Lot-Idx to WS-Sum-Idx-Hold.
006830     set      Sec-Idx to Lot-Idx.
006840     set      Sec-Idx up by 1.
006850     perform  BB022-Find-Smaller-Entry thru BB022-Exit
006860              until Sec-Idx > Lot-Tbl-Count.
006870     if       WS-Sum-Idx-Hold not = Lot-Idx
006880              set      Vap-Idx to WS-Sum-Idx-Hold
006890              move     Lot-Tbl-Entry (Vap-Idx) to WS-Swap-Entry
006900              move     Lot-Tbl-Entry (Lot-Idx) to Lot-Tbl-Entry (Vap-Idx)
006910              move     WS-Swap-Entry           to Lot-Tbl-Entry (Lot-Idx)
006920     end-if.
006930     set      Lot-Idx up by 1.
006940*> Vap-Idx is re-used purely as scratch here - idle by this point in
006950*> the run, both master tables are long since loaded.
006960*
006970 BB021-Exit.  exit section.
006980*
006990 BB022-Find-Smaller-Entry       section.
007000****************************************
007010*> Sec-Idx/Vap-Idx are idle once the masters are loaded, re-used here
007020*> rather than adding yet another pair of index names.
007030*
007040     set      Vap-Idx to WS-Sum-Idx-Hold.
007050     if       Lot-Tbl-Depot (Sec-Idx) < Lot-Tbl-Depot (Vap-Idx) or
007060              (Lot-Tbl-Depot (Sec-Idx) = Lot-Tbl-Depot (Vap-Idx) and
007070               Lot-Tbl-Isin  (Sec-Idx) < Lot-Tbl-Isin  (Vap-Idx)) or
007080              (Lot-Tbl-Depot (Sec-Idx) = Lot-Tbl-Depot (Vap-Idx) and
007090               Lot-Tbl-Isin  (Sec-Idx) = Lot-Tbl-Isin  (Vap-Idx) and
007100               Lot-Tbl-Date  (Sec-Idx) < Lot-Tbl-Date  (Vap-Idx))
007110              set      WS-Sum-Idx-Hold to Sec-Idx
007120     end-if.
007130     set      Sec-Idx up by 1.
007140*> Sum-Idx, Vp030's accumulator index, is never touched by this
007150*> program - Ws-Sum-Idx-Hold here is just a borrowed field name from
007160*> the shared sort idiom, carrying the sort's own running "smallest so
007170*> far" position instead.
007180*
007190 BB022-Exit.  exit section.
007200*
007210 CC010-Print-One-Lot            section.
007220****************************************
007230*> One Lot-Table row per call, table already sorted into Depot/Isin/
007240*> Date order by Bb020.  Starts a fresh security section (Cc030) the
007250*> moment either key field changes from the previous lot, resolves the
007260*> year table for the lookup cascade, calls Vpcalc, then moves the
007270*> result onto WS-Rpt-Row and Generates one detail line.
007280*
007290     if       WS-Is-First-Lot or
007300              Lot-Tbl-Depot (Lot-Idx) not = WS-Prev-Depot or
007310              Lot-Tbl-Isin (Lot-Idx)  not = WS-Prev-Isin
007320              perform  CC030-Start-Security-Section thru CC030-Exit
007330     end-if.
007340     move     Lot-Tbl-Depot (Lot-Idx) to WS-Rpt-Depot.
007350     move     Lot-Tbl-Isin (Lot-Idx)  to WS-Rpt-Isin.
007360     move     Lot-Tbl-Name (Lot-Idx)  to WS-Rpt-Name.
007370     perform  CC020-Resolve-Match-Id thru CC020-Exit.
007380     move     Lot-Tbl-Date (Lot-Idx)   to Vc-Lot-Purchase-Date.
007390     move     Lot-Tbl-Unsold (Lot-Idx) to Vc-Lot-Unsold-Shares.
007400     move     Lot-Tbl-Cost (Lot-Idx)   to Vc-Lot-Cost-Per-Share.
007410     move     Lot-Tbl-Tfs-Pct (Lot-Idx) to Vc-Tfs-Percent.
007420     call     "VPCALC" using Vpcalc-Linkage VP-Year-Table.
007430     perform  CC040-Move-Result-To-Rpt thru CC040-Exit.
007440     generate Detail-Line.
007450     add      1 to WS-Lots-Printed.
007460     move     Lot-Tbl-Depot (Lot-Idx) to WS-Prev-Depot.
007470     move     Lot-Tbl-Isin (Lot-Idx)  to WS-Prev-Isin.
007480     set      Lot-Idx up by 1.
007490*> Ws-Prev-Depot/Isin are updated on every lot, not just at a section
007500*> break, so the very next call's comparison always has something
007510*> current to test against.
007520*
007530 CC010-Exit.  exit section.
007540*
007550 CC020-Resolve-Match-Id         section.
007560****************************************
007570*> Rebuilds Vp-Year-Table for this lot's security - same Isin/Wkn/
007580*> Name cascade as Vp010 used when setting Lot-Tfs-Percent, and as
007590*> Vp030 uses for the summary; repeated again here per lot rather than
007600*> shared off a common table each load module keeps for itself.
007610*
007620     move     zero   to Yr-Entries-Used.
007630     move     "N"    to WS-Id-Found.
007640     if       Lot-Tbl-Isin (Lot-Idx) not = spaces
007650              move     Lot-Tbl-Isin (Lot-Idx) to WS-Match-Id
007660              perform  CC021-Collect-Year-Entries thru CC021-Exit
007670     end-if.
007680     if       not WS-Id-Was-Found
007690              move     "N" to WS-Sec-Found
007700              set      Sec-Idx to 1
007710              perform  CC023-Find-Sec-By-Isin thru CC023-Exit
007720              if       WS-Sec-Was-Found and
007730                       Sec-Tbl-Wkn (Sec-Idx) not = spaces
007740                       move     spaces to WS-Match-Id
007750                       move     Sec-Tbl-Wkn (Sec-Idx) to WS-Match-Id (1:6)
007760                       perform  CC021-Collect-Year-Entries thru CC021-Exit
007770              end-if
007780     end-if.
007790     if       not WS-Id-Was-Found and Lot-Tbl-Name (Lot-Idx) not = spaces
007800              move     Lot-Tbl-Name (Lot-Idx) to WS-Match-Id
007810              perform  CC021-Collect-Year-Entries thru CC021-Exit
007820     end-if.
007830*> Name is the last resort - it only gets tried when neither Isin nor
007840*> the Wkn fallback through Sec-Table turned anything up.
007850*> Whichever leg of the cascade last ran left Ws-Id-Found at its
007860*> final value - not tested by Cc010 directly, Vp-Year-Table is used
007870*> regardless, an unmatched security just ends up with Yr-Entries-Used
007880*> at zero and no year columns post.
007890*
007900 CC020-Exit.  exit section.
007910*
007920 CC021-Collect-Year-Entries     section.
007930****************************************
007940*> Scans Vap-Table for every row matching WS-Match-Id and copies each
007950*> one's Year/Before-Tfs onto Vp-Year-Table, refilling it fresh for
007960*> this lot's security - overwrites whatever the previous lot left.
007970*
007980     move     zero to Yr-Entries-Used.
007990     move     "N"  to WS-Id-Found.
008000     set      Vap-Idx to 1.
008010     perform  CC022-Test-One-Vap-Row thru CC022-Exit
008020              until Vap-Idx > Vap-Tbl-Count.
008030*
008040 CC021-Exit.  exit section.
008050*
008060 CC022-Test-One-Vap-Row         section.
008070****************************************
008080*> One Vap-Table row per call; up to 16 matching years collected, the
008090*> same ceiling Vpyrtab's layout allows Vpcalc to prorate across.
008100*
008110     if       Vap-Tbl-Id (Vap-Idx) = WS-Match-Id
008120              move     "Y" to WS-Id-Found
008130              if       Yr-Entries-Used < 16
008140                       add      1 to Yr-Entries-Used
008150                       set      Yr-Idx to Yr-Entries-Used
008160                       move     Vap-Tbl-Year (Vap-Idx)
008170                                to Yr-Value (Yr-Idx)
008180                       move     Vap-Tbl-Bef-Tfs (Vap-Idx)
008190                                to Yr-Md-Vap-Per-Share (Yr-Idx)
008200              end-if
008210     end-if.
008220     set      Vap-Idx up by 1.
008230*
008240 CC022-Exit.  exit section.
008250*
008260 CC023-Find-Sec-By-Isin         section.
008270****************************************
008280*> Drives CC024 once per Sec-Table row until a match or the table is
008290*> exhausted - called both from Cc020's Wkn-fallback leg and from
008300*> Cc030's current-price lookup at the top of each security section.
008310*
008320     perform  CC024-Test-One-Sec-Entry thru CC024-Exit
008330              until Sec-Idx > Sec-Tbl-Count or WS-Sec-Was-Found.
008340*> Ws-Sec-Found left "N" with Sec-Idx run past the end of the table
008350*> when no Isin match turns up - both callers test the flag.
008360*
008370 CC023-Exit.  exit section.
008380*
008390 CC024-Test-One-Sec-Entry       section.
008400****************************************
008410*> One Sec-Table row per call.
008420*
008430     if       Sec-Tbl-Isin (Sec-Idx) = Lot-Tbl-Isin (Lot-Idx)
008440              move     "Y" to WS-Sec-Found
008450     else
008460              set      Sec-Idx up by 1
008470     end-if.
008480*> Linear, not indexed - Sec-Table is only ever a few hundred rows, a
008490*> direct scan costs nothing worth avoiding here either.
008500*
008510 CC024-Exit.  exit section.
008520*
008530 CC030-Start-Security-Section   section.
008540****************************************
008550*> Loss offset only runs within one security's own lots, so the
008560*> cumulative taxable-gain accumulator starts fresh here, and the
008570*> security's current price (if any) is looked up once for every lot
008580*> of this section to use.
008590*
008600*> Vc-Cum-Taxable-Gain zeroes here, at the top of every security
008610*> section - the loss-offset rule in Vpcalc only ever nets a gain
008620*> against losses within the same security, never across securities.
008630     move     zero to Vc-Cum-Taxable-Gain.
008640     move     "N"  to WS-Sec-Found
008650                       WS-Rpt-Has-Price.
008660     move     zero to Vc-Curr-Price.
008670     move     "N"  to Vc-Has-Price.
008680     set      Sec-Idx to 1.
008690     perform  CC023-Find-Sec-By-Isin thru CC023-Exit.
008700     if       WS-Sec-Was-Found
008710              move     Sec-Tbl-Has-Price (Sec-Idx) to WS-Rpt-Has-Price
008720                                                        Vc-Has-Price
008730              move     Sec-Tbl-Price (Sec-Idx)     to Vc-Curr-Price
008740     end-if.
008750     move     "N" to WS-First-Lot.
008760*> Ws-First-Lot drops to "N" here and stays there for the rest of the
008770*> run - Cc010's entry test after the very first lot relies purely on
008780*> the Depot/Isin comparison from then on.
008790*
008800 CC030-Exit.  exit section.
008810*
008820 CC040-Move-Result-To-Rpt       section.
008830****************************************
008840*> Moves every printed column from Lot-Tbl-Entry and Vc-Result onto
008850*> WS-Rpt-Row, then zeroes and re-posts the 4 year-Vap columns via
008860*> Cc041 - the Report Writer only ever prints from these fields, never
008870*> straight off the table entry or the linkage area.
008880*
008890     move     Lot-Tbl-Bought (Lot-Idx) to WS-Rpt-Shares-Bought.
008900     move     Lot-Tbl-Unsold (Lot-Idx) to WS-Rpt-Shares-Unsold.
008910*> Purch-Date is moved off Vc-Lot-Purchase-Date (the linkage area) not
008920*> off Lot-Tbl-Date directly - the two are byte-for-byte identical,
008930*> but Vpcalc's copy is what was actually passed to the subprogram.
008940     move     Lot-Tbl-Cost (Lot-Idx)   to WS-Rpt-Cost-Per-Share.
008950     move     Vc-Lot-Purchase-Date     to WS-Rpt-Purch-Date.
008960*> Total cost is shares-bought times cost-per-share, computed here
008970*> rather than carried on Lotwork - Vp010 never wrote an aggregate
008980*> cost column, only the per-share figure each lot needs.
008990     compute  WS-Rpt-Total-Cost rounded =
009000              Lot-Tbl-Cost (Lot-Idx) * Lot-Tbl-Bought (Lot-Idx).
009010     move     Vc-Total-Vap-Per-Share   to WS-Rpt-Sum-Vap-Per-Share.
009020*> Acquisition price onward are straight moves off Vc-Result - Vpcalc
009030*> has already done the proration, tax and net-value arithmetic, this
009040*> paragraph's only job is getting those figures onto the report row.
009050     move     Vc-Acquisition-Price     to WS-Rpt-Acq-Price.
009060     move     Vc-Gross-Value           to WS-Rpt-Gross-Value.
009070     move     Vc-Taxable-Gain          to WS-Rpt-Taxable-Gain.
009080     move     Vc-Tax-Amount            to WS-Rpt-Tax-Amount.
009090     move     Vc-Net-Value             to WS-Rpt-Net-Value.
009100     move     Vc-Tax-Ratio             to WS-Rpt-Tax-Ratio.
009110*> The five Present-When columns carry whatever Vpcalc computed even
009120*> when Vc-Has-Price is "N" - it is Detail-Line's own Present When
009130*> clause, tested against Ws-Rpt-Has-Price, that hides them on print.
009140     move     zero to WS-Rpt-Year-Vap (1)
009150                       WS-Rpt-Year-Vap (2)
009160                       WS-Rpt-Year-Vap (3)
009170                       WS-Rpt-Year-Vap (4).
009180     set      Yr-Idx to 1.
009190     perform  CC041-Post-One-Year-Column thru CC041-Exit
009200              until Yr-Idx > Yr-Entries-Used.
009210*> Wholly distinct from Vp030's equivalent step - Cc041 below moves the
009220*> per-year Vap amount straight across with no before/after-Tfs split,
009230*> this report has no Tfs column of its own to post into.
009240*
009250 CC040-Exit.  exit section.
009260*
009270 CC041-Post-One-Year-Column     section.
009280****************************************
009290*> Finds which report year column (if any) Yr-Value(Yr-Idx) maps to
009300*> and posts the lot's per-year Vap amount straight into it.
009310*
009320     move     zero to WS-Yr-Slot.
009330     set      WS-Yr-Idx to 1.
009340     perform  CC042-Match-One-Axis-Slot thru CC042-Exit
009350              until WS-Yr-Idx > WS-Global-Year-Count
009360                 or WS-Yr-Slot not = zero.
009370     if       WS-Yr-Slot not = zero
009380              move     Yr-Lot-Vap-Per-Share (Yr-Idx)
009390                       to WS-Rpt-Year-Vap (WS-Yr-Slot)
009400     end-if.
009410     set      Yr-Idx up by 1.
009420*> A Yr-Value not found on the axis at all leaves Ws-Yr-Slot zero and
009430*> simply posts nowhere - dropped silently, same as the axis-overflow
009440*> case at Aa021.
009450*
009460 CC041-Exit.  exit section.
009470*
009480 CC042-Match-One-Axis-Slot      section.
009490****************************************
009500*> One axis slot per call.  Kept separate from Cc041 so the loop test
009510*> up at Cc041 stays a plain Perform ... Until with no nested verbs.
009520*
009530     if       WS-Global-Year (WS-Yr-Idx) = Yr-Value (Yr-Idx)
009540              move     WS-Yr-Idx to WS-Yr-Slot
009550     else
009560              set      WS-Yr-Idx up by 1
009570     end-if.
009580*
009590 CC042-Exit.  exit section.
009600*
